000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = PEDRSP01                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Layout da RESPOSTA de carrinho (saida)    *
000600*                     do sistema CART                           *
000700*                                                               *
000800*  Copiado por CARTLOT1 - NAO COMPILAR ISOLADO                  *
000900*                                                               *
001000*-------------------------------------------------------------  *
001100*                                                               *
001200*  FUNCAO =                                                     *
001300*  Um registro por requisicao processada - resumo do carrinho   *
001400*  apos a operacao (sucesso ou rejeicao).                       *
001500*                                                               *
001600*-------------------------------------------------------------  *
001700*                                                               *
001800*  CHANGE ACTIVITY :                                            *
001900*                                                               *
002000*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
002100* $D0= I04825  100 871010 RMSILV  : BASE - LAYOUT DA RESPOSTA   *
002200* $P1= D09481  210 970613 CFALCA  : INCLUIDO IND-SITUACAO/MSG   *
002300* $P2= R23016  470 080916 PBSOUZ  : DATA/HORA DE EMISSAO E      *
002400*                                    FILIAL DE ORIGEM DA        *
002500*                                    RESPOSTA                  *
002600* $P3= R23516  480 091203 PBSOUZ  : CODIGO DE MOTIVO DE         *
002700*                                    REJEICAO EM CAMPO PROPRIO  *
002800*                                    (ANTES EMBUTIDO NA MSG)    *
002900*                                                               *
003000*****************************************************************
003100*----------------------------------------------------------------*
003200*    D E S C R I C A O   D O S   C A M P O S                     *
003300*----------------------------------------------------------------*
003400*** CAMPO                  | DESCRICAO                          ***
003500*-------------------------+------------------------------------***
003600*** PED-RSP-NUM-PEDIDO     | IDENTIFICADOR DO CARRINHO          ***
003700*** PED-RSP-VALOR-TOTAL    | SOMA (PRECO * QTDE) DAS LINHAS      ***
003800*** PED-RSP-QTDE-ITENS     | NUMERO DE LINHAS NO CARRINHO        ***
003900*** PED-RSP-IND-SITUACAO   | 'S'=ACEITA  'R'=REJEITADA           ***
004000*** PED-RSP-MENSAGEM       | TEXTO DO MOTIVO QUANDO REJEITADA    ***
004100*** PED-RSP-DATA-HORA-EMIS | DATA/HORA DE EMISSAO ($P2)         ***
004200*** PED-RSP-FILIAL         | FILIAL DE ORIGEM DA RESPOSTA ($P2) ***
004300*** PED-RSP-COD-MOTIVO-REJ | CODIGO DO MOTIVO DE REJEICAO ($P3) ***
004400*----------------------------------------------------------------*
004500 01  PED-RESPOSTA.
004600     03  PED-RSP-NUM-PEDIDO        PIC 9(09).
004700     03  PED-RSP-VALOR-TOTAL       PIC 9(09)V99.
004800     03  PED-RSP-QTDE-ITENS        PIC 9(04).
004900     03  PED-RSP-IND-SITUACAO      PIC X(01).
005000         88  PED-RSP-ACEITA             VALUE 'S'.
005100         88  PED-RSP-REJEITADA          VALUE 'R'.
005200     03  PED-RSP-MENSAGEM          PIC X(40).
005300*----------------------------------------------------------------*
005400*    BLOCO DE EMISSAO E FILIAL DE ORIGEM ($P2)                   *
005500*----------------------------------------------------------------*
005600     03  PED-RSP-DATA-HORA-EMIS    PIC 9(14).
005700     03  PED-RSP-DTHREMIS-R REDEFINES PED-RSP-DATA-HORA-EMIS.
005800         05  PED-RSP-DTEMIS-ANO    PIC 9(04).
005900         05  PED-RSP-DTEMIS-MES    PIC 9(02).
006000         05  PED-RSP-DTEMIS-DIA    PIC 9(02).
006100         05  PED-RSP-DTEMIS-HORA   PIC 9(02).
006200         05  PED-RSP-DTEMIS-MINUTO PIC 9(02).
006300         05  PED-RSP-DTEMIS-SEGUNDO PIC 9(02).
006400     03  PED-RSP-FILIAL            PIC 9(04).
006500*----------------------------------------------------------------*
006600*    CODIGO DE MOTIVO DE REJEICAO ($P3)                          *
006700*----------------------------------------------------------------*
006800     03  PED-RSP-COD-MOTIVO-REJ    PIC X(04).
006900         88  PED-RSP-MOTIVO-SEM-REJEICAO  VALUE '0000'.
007000         88  PED-RSP-MOTIVO-LOTE-CHEIO    VALUE 'R001'.
007100         88  PED-RSP-MOTIVO-PEDIDO-FECHADO VALUE 'R002'.
007200         88  PED-RSP-MOTIVO-COMPRADOR-INV VALUE 'R003'.
007300     03  FILLER                    PIC X(10).
007400*----------------------------------------------------------------*
007500*    COMPRIMENTO TOTAL DO REGISTRO = 97 BYTES (87 UTEIS + 10     *
007600*    RESERVADOS PARA EXPANSAO FUTURA)                            *
007700*----------------------------------------------------------------*
