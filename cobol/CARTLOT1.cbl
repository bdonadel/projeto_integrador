000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CARTLOT1                                      *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Processamento batch das requisicoes de   *
000600*                     carrinho - inclusao de item, encerramento *
000700*                     e remocao de item, com reserva de         *
000800*                     estoque de lotes de produto perecivel     *
000900*                                                               *
001000*  TRANSACTION NAME = n/a (job batch)                           *
001100*                                                               *
001200*  FUNCAO =                                                     *
001300*  Le o arquivo de requisicoes de carrinho (ORDER-REQUEST-FILE) *
001400*  e, para cada registro, decide a operacao pela combinacao de  *
001500*  PED-REQ-QUANTIDADE e PED-REQ-NUM-LOTE:                       *
001600*    - QUANTIDADE > 0            -> incluir item no carrinho    *
001700*                                   (reserva estoque do lote)   *
001800*    - QUANTIDADE = 0 e LOTE > 0 -> remover item do carrinho    *
001900*    - QUANTIDADE = 0 e LOTE = 0 -> so encerrar o carrinho      *
002000*  Ao final do job, os 3 arquivos mestre (pedido, lote e item)  *
002100*  sao regravados por inteiro com as tabelas atualizadas em     *
002200*  memoria.                                                     *
002300*                                                               *
002400*  Built by R. M. Silva - depto de Estoque.                     *
002500*                                                               *
002600*-------------------------------------------------------------  *
002700*                                                               *
002800*  CHANGE ACTIVITY :                                            *
002900*                                                               *
003000*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
003100* $D0= I04826  100 871015 RMSILV  : BASE - INCLUSAO DE ITEM     *
003200* $P1= D05977  115 880530 RMSILV  : ENCERRAMENTO DE CARRINHO    *
003300* $P2= D06300  120 890214 JNFARI  : REMOCAO DE ITEM E DEVOLUCAO *
003400*                                    DE ESTOQUE                 *
003500* $P3= D06850  140 910411 JNFARI  : REGRA FEFO NA SELECAO DE    *
003600*                                    LOTE (VENCIMENTO MAIS      *
003700*                                    PROXIMO VENCE PRIMEIRO)    *
003800* $P4= D07420  150 930308 CFALCA  : JANELA DE 21 DIAS PARA       *
003900*                                    RESERVA DE LOTE PROXIMO DO *
004000*                                    VENCIMENTO                 *
004100* $P5= D08001  170 950719 CFALCA  : RE-RESERVA DE ITENS QUANDO  *
004200*                                    CARRINHO REABERTO SEM      *
004300*                                    RESERVA VALIDA             *
004400* $Y2= Y2K021  300 990301 MHCOST  : ACCEPT FROM DATE COM JANELA *
004500*                                    DE SECULO (AAMMDD -> CCYY) *
004600* $P6= R21044  440 050602 VASQRZ  : UM UNICO CARRINHO ABERTO POR*
004700*                                    COMPRADOR (REUTILIZACAO)   *
004800* $P7= R21890  450 061012 VASQRZ  : RESUMO DE REJEICOES NO LOG  *
004900*                                    OPERACIONAL                *
005000*                                                               *
005100*****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    CARTLOT1.
005400 AUTHOR.        R M SILVA.
005500 INSTALLATION.  DEPTO ESTOQUE - CENTRO DE PROCESSAMENTO.
005600 DATE-WRITTEN.  10/15/1987.
005700 DATE-COMPILED.
005800 SECURITY.      CONFIDENCIAL - USO INTERNO.
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
006600            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PED-CAB-FILE  ASSIGN TO PEDCABF
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-FS-PED-CAB.
007200     SELECT LOT-MES-FILE  ASSIGN TO LOTEMSF
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-FS-LOT-MES.
007500     SELECT PED-ITM-FILE  ASSIGN TO PEDITMF
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-FS-PED-ITM.
007800     SELECT PED-REQ-FILE  ASSIGN TO PEDREQF
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-FS-PED-REQ.
008100     SELECT PED-RSP-FILE  ASSIGN TO PEDRSPF
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-FS-PED-RSP.
008400*----------------------------------------------------------------*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  PED-CAB-FILE
008900     RECORDING MODE IS F.
009000 COPY PEDCAB01.
009100*
009200 FD  LOT-MES-FILE
009300     RECORDING MODE IS F.
009400 COPY LOTEMS01.
009500*
009600 FD  PED-ITM-FILE
009700     RECORDING MODE IS F.
009800 COPY PEDITM01.
009900*
010000 FD  PED-REQ-FILE
010100     RECORDING MODE IS F.
010200 COPY PEDREQ01.
010300*
010400 FD  PED-RSP-FILE
010500     RECORDING MODE IS F.
010600 COPY PEDRSP01.
010700*----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900*----------------------------------------------------------------*
011000* Nome do programa, usado nos DISPLAY de erro de abertura de    *
011100* arquivo e no resumo operacional de fim de job - evita repetir *
011200* o literal em cada DISPLAY e garante que o resumo acompanhe    *
011300* o nome do programa se o fonte for um dia copiado para outro.  *
011400*----------------------------------------------------------------*
011500 77  WS-NOME-PROGRAMA             PIC X(08) VALUE 'CARTLOT1'.
011600*----------------------------------------------------------------*
011700 01  WK-CABECALHO.
011800     03  WK-EYECATCHER            PIC X(16)
011900                                   VALUE 'CARTLOT1----WS'.
012000     03  WK-FS-HEADER.
012100         05  WS-FS-PED-CAB        PIC X(02).
012200         05  WS-FS-LOT-MES        PIC X(02).
012300         05  WS-FS-PED-ITM        PIC X(02).
012400         05  WS-FS-PED-REQ        PIC X(02).
012500         05  WS-FS-PED-RSP        PIC X(02).
012600     03  FILLER                   PIC X(10).
012700*----------------------------------------------------------------*
012800*    TABELAS EM MEMORIA (SEM SUPORTE A ARQUIVO INDEXADO KSDS)    *
012900*----------------------------------------------------------------*
013000 01  T-PED-CAB-TABELA.
013100     03  T-PED-CAB  OCCURS 0500 TIMES
013200                    INDEXED BY IX-PED.
013300         05  T-PED-CAB-NUM-PEDIDO       PIC 9(09).
013400         05  T-PED-CAB-DATA-ABERTURA    PIC 9(08).
013500         05  T-PED-CAB-DATA-HORA-ATUAL  PIC 9(14).
013600         05  T-PED-CAB-DTHR-ATUAL-R
013700                        REDEFINES T-PED-CAB-DATA-HORA-ATUAL.
013800             07  T-PED-CAB-DTHR-ANO     PIC 9(04).
013900             07  T-PED-CAB-DTHR-MES     PIC 9(02).
014000             07  T-PED-CAB-DTHR-DIA     PIC 9(02).
014100             07  T-PED-CAB-DTHR-HORA    PIC 9(02).
014200             07  T-PED-CAB-DTHR-MINUTO  PIC 9(02).
014300             07  T-PED-CAB-DTHR-SEGUNDO PIC 9(02).
014400         05  T-PED-CAB-STATUS-PEDIDO    PIC X(06).
014500         05  T-PED-CAB-IND-RESERVADO    PIC X(01).
014600         05  T-PED-CAB-COD-COMPRADOR    PIC 9(09).
014700         05  FILLER                     PIC X(04).
014800*
014900 01  T-LOT-MESTRE-TABELA.
015000     03  T-LOT-MESTRE OCCURS 1000 TIMES
015100                    ASCENDING KEY IS T-LOT-NUM-LOTE
015200                    INDEXED BY IX-LOT.
015300         05  T-LOT-NUM-LOTE        PIC 9(09).
015400         05  T-LOT-PRECO-UNITARIO  PIC 9(07)V99.
015500         05  T-LOT-QTDE-ATUAL      PIC 9(07).
015600         05  T-LOT-DATA-VENCIMENTO PIC 9(08).
015700         05  T-LOT-VENCTO-R  REDEFINES T-LOT-DATA-VENCIMENTO.
015800             07  T-LOT-VENCTO-ANO  PIC 9(04).
015900             07  T-LOT-VENCTO-MES  PIC 9(02).
016000             07  T-LOT-VENCTO-DIA  PIC 9(02).
016100         05  FILLER                PIC X(08).
016200*
016300 01  T-PED-ITEM-TABELA.
016400     03  T-PED-ITM OCCURS 2000 TIMES
016500                    INDEXED BY IX-ITM.
016600         05  T-PED-ITM-NUM-PEDIDO       PIC 9(09).
016700         05  T-PED-ITM-NUM-LOTE         PIC 9(09).
016800         05  T-PED-ITM-PRECO-UNIT       PIC 9(07)V99.
016900         05  T-PED-ITM-QUANTIDADE       PIC 9(07).
017000         05  FILLER                     PIC X(06).
017100*
017200 01  WK-CONTADORES-TABELA.
017300     03  WS-QT-PED-CAB            PIC S9(07) COMP VALUE ZERO.
017400     03  WS-QT-LOT-MESTRE         PIC S9(07) COMP VALUE ZERO.
017500     03  WS-QT-PED-ITM            PIC S9(07) COMP VALUE ZERO.
017600     03  WS-QT-REQUISICOES        PIC S9(07) COMP VALUE ZERO.
017700     03  WS-QT-ACEITAS            PIC S9(07) COMP VALUE ZERO.
017800     03  WS-QT-REJEITADAS         PIC S9(07) COMP VALUE ZERO.
017900     03  WS-QT-REJEITADAS-R REDEFINES WS-QT-REJEITADAS.
018000         05  WS-QT-REJEITADAS-ALFA PIC X(04).
018100     03  FILLER                   PIC X(06).
018200*
018300 01  WK-INDICADORES.
018400     03  WS-EOF-REQUISICOES       PIC X(01) VALUE 'N'.
018500         88  FIM-REQUISICOES          VALUE 'Y'.
018600     03  WS-LOTE-ENCONTRADO       PIC X(01) VALUE 'N'.
018700         88  LOTE-FOI-ENCONTRADO      VALUE 'Y'.
018800     03  WS-PEDIDO-ENCONTRADO     PIC X(01) VALUE 'N'.
018900         88  PEDIDO-FOI-ENCONTRADO    VALUE 'Y'.
019000     03  WS-ITEM-ENCONTRADO       PIC X(01) VALUE 'N'.
019100         88  ITEM-FOI-ENCONTRADO      VALUE 'Y'.
019200     03  WS-REQUISICAO-OK         PIC X(01) VALUE 'Y'.
019300         88  REQUISICAO-ACEITA        VALUE 'Y'.
019400         88  REQUISICAO-RECUSADA      VALUE 'N'.
019500     03  FILLER                   PIC X(05).
019600*----------------------------------------------------------------*
019700*    AREA DE DATA E HORA DO SISTEMA (REGRAS DE JANELA DE SECULO  *
019800*    INCLUIDAS NA REVISAO Y2K021)                                *
019900*----------------------------------------------------------------*
020000 01  WK-DATA-HORA-SISTEMA.
020100     03  WS-DATA-HOJE-AAMMDD      PIC 9(06).
020200     03  WS-DATA-HOJE-R  REDEFINES WS-DATA-HOJE-AAMMDD.
020300         05  WS-DHOJE-AA          PIC 9(02).
020400         05  WS-DHOJE-MM          PIC 9(02).
020500         05  WS-DHOJE-DD          PIC 9(02).
020600     03  WS-DATA-HOJE-CCYYMMDD    PIC 9(08).
020700     03  WS-HORA-AGORA            PIC 9(08).
020800     03  WS-HORA-AGORA-R REDEFINES WS-HORA-AGORA.
020900         05  WS-HAGORA-HH         PIC 9(02).
021000         05  WS-HAGORA-MM         PIC 9(02).
021100         05  WS-HAGORA-SS         PIC 9(02).
021200         05  WS-HAGORA-CC         PIC 9(02).
021300     03  WS-DATA-HORA-ATUAL-14    PIC 9(14).
021400     03  WS-DATA-LIMITE-CCYYMMDD  PIC 9(08).
021500     03  WS-DATA-LIMITE-R REDEFINES WS-DATA-LIMITE-CCYYMMDD.
021600         05  WS-DLIM-ANO          PIC 9(04).
021700         05  WS-DLIM-MES          PIC 9(02).
021800         05  WS-DLIM-DIA          PIC 9(02).
021900     03  WS-DIAS-A-SOMAR          PIC S9(04) COMP VALUE ZERO.
022000     03  WS-IX-MES                PIC S9(04) COMP.
022100     03  WS-WORK-DIV4             PIC S9(04) COMP.
022200     03  WS-WORK-RESTO4           PIC S9(04) COMP.
022300     03  FILLER                   PIC X(08).
022400*
022500 01  WK-TABELA-DIAS-NO-MES.
022600     03  WS-DIAS-NO-MES OCCURS 12 TIMES PIC 9(02)
022700         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
022800     03  FILLER                   PIC X(04).
022900*----------------------------------------------------------------*
023000*    AREA DE TRABALHO DA REQUISICAO CORRENTE                     *
023100*----------------------------------------------------------------*
023200 01  WK-REQUISICAO-CORRENTE.
023300     03  WS-TIPO-OPERACAO         PIC X(01).
023400         88  OPERACAO-INCLUIR-ITEM    VALUE 'A'.
023500         88  OPERACAO-ENCERRAR        VALUE 'F'.
023600         88  OPERACAO-REMOVER-ITEM    VALUE 'R'.
023700     03  WS-MSG-RECUSA            PIC X(40) VALUE SPACES.
023800     03  WS-VALOR-TOTAL-PEDIDO    PIC 9(09)V99.
023900     03  WS-LINHA-ACUMULADOR      PIC 9(09)V99.
024000     03  PED-REQ-NUM-LOTE-SALVO   PIC 9(09).
024100     03  FILLER                   PIC X(10).
024200*----------------------------------------------------------------*
024300*    AREA DE SELECAO DO MELHOR LOTE (REGRA FEFO - $P3 910411)    *
024400*----------------------------------------------------------------*
024500 01  WK-MELHOR-LOTE.
024600     03  WS-MELHOR-VENCIMENTO     PIC 9(08).
024700     03  WS-MELHOR-LOTE-IX        PIC S9(04) COMP.
024800     03  FILLER                   PIC X(06).
024900*----------------------------------------------------------------*
025000 LINKAGE SECTION.
025100*----------------------------------------------------------------*
025200*    P R O C E D U R E S                                        *
025300*----------------------------------------------------------------*
025400 PROCEDURE DIVISION.
025500*----------------------------------------------------------------*
025600 0000-MAINLINE.
025700* Um registro de entrada por iteracao - le antes do laco para
025800* que FIM-REQUISICOES ja esteja correto no teste UNTIL.
025900     PERFORM 0100-INICIALIZA THRU 0100-INICIALIZA-EXIT.
026000     PERFORM 2000-LE-PROXIMA-REQUISICAO
026100        THRU 2000-LE-PROXIMA-REQUISICAO-EXIT.
026200     PERFORM 3000-PROCESSA-REQUISICAO
026300        THRU 3000-PROCESSA-REQUISICAO-EXIT
026400        UNTIL FIM-REQUISICOES.
026500     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
026600     STOP RUN.
026700*----------------------------------------------------------------*
026800* Abre os arquivos, carrega as 3 tabelas mestre e calcula a      *
026900* data/hora corrente uma unica vez para o job.                   *
027000*----------------------------------------------------------------*
027100 0100-INICIALIZA.
027200* Janela de seculo ($Y2 990219) - ACCEPT FROM DATE so devolve
027300* o ano com 2 digitos; anos < 50 sao interpretados como 20XX.
027400     ACCEPT WS-DATA-HOJE-AAMMDD FROM DATE.
027500     IF WS-DHOJE-AA < 50
027600        MOVE 20 TO WS-DATA-HOJE-CCYYMMDD (1:2)
027700     ELSE
027800        MOVE 19 TO WS-DATA-HOJE-CCYYMMDD (1:2)
027900     END-IF.
028000     MOVE WS-DHOJE-AA TO WS-DATA-HOJE-CCYYMMDD (3:2).
028100     MOVE WS-DHOJE-MM TO WS-DATA-HOJE-CCYYMMDD (5:2).
028200     MOVE WS-DHOJE-DD TO WS-DATA-HOJE-CCYYMMDD (7:2).
028300* WS-DATA-HORA-ATUAL-14 fica disponivel para todo o job -
028400* evita repetir ACCEPT FROM TIME a cada requisicao processada.
028500     ACCEPT WS-HORA-AGORA FROM TIME.
028600     MOVE WS-DATA-HOJE-CCYYMMDD TO WS-DATA-HORA-ATUAL-14 (1:8).
028700     MOVE WS-HAGORA-HH TO WS-DATA-HORA-ATUAL-14 (9:2).
028800     MOVE WS-HAGORA-MM TO WS-DATA-HORA-ATUAL-14 (11:2).
028900     MOVE WS-HAGORA-SS TO WS-DATA-HORA-ATUAL-14 (13:2).
029000     MOVE 21 TO WS-DIAS-A-SOMAR.
029100     PERFORM 0150-CALCULA-DATA-LIMITE
029200        THRU 0150-CALCULA-DATA-LIMITE-EXIT.
029300     OPEN INPUT  PED-REQ-FILE.
029400     OPEN OUTPUT PED-RSP-FILE.
029500     PERFORM 0200-CARREGA-PED-CAB THRU 0200-CARREGA-PED-CAB-EXIT.
029600     PERFORM 0300-CARREGA-LOT-MES THRU 0300-CARREGA-LOT-MES-EXIT.
029700     PERFORM 0400-CARREGA-PED-ITM THRU 0400-CARREGA-PED-ITM-EXIT.
029800 0100-INICIALIZA-EXIT.
029900     EXIT.
030000*----------------------------------------------------------------*
030100* Soma WS-DIAS-A-SOMAR dias corridos a data de hoje, usando a    *
030200* tabela de dias por mes e o ajuste de ano bissexto, sem usar    *
030300* FUNCTION intrinseca - resultado em WS-DATA-LIMITE-CCYYMMDD,    *
030400* usado na regra de janela de 21 dias para reserva de lote       *
030500* ($P4 930308).                                                  *
030600*----------------------------------------------------------------*
030700 0150-CALCULA-DATA-LIMITE.
030800     MOVE WS-DATA-HOJE-CCYYMMDD TO WS-DATA-LIMITE-CCYYMMDD.
030900     ADD WS-DIAS-A-SOMAR TO WS-DLIM-DIA.
031000* Enquanto o dia calculado nao couber no mes, desconta os dias
031100* do mes e avanca um mes (com virada de ano em dezembro).
031200 0151-AJUSTA-ESTOURO-DE-MES.
031300     MOVE WS-DLIM-MES TO WS-IX-MES.
031400     PERFORM 0152-AJUSTA-FEVEREIRO-BISSEXTO.
031500     IF WS-DLIM-DIA NOT > WS-DIAS-NO-MES (WS-IX-MES)
031600        GO TO 0150-CALCULA-DATA-LIMITE-EXIT
031700     END-IF.
031800     SUBTRACT WS-DIAS-NO-MES (WS-IX-MES) FROM WS-DLIM-DIA.
031900     ADD 1 TO WS-DLIM-MES.
032000     IF WS-DLIM-MES > 12
032100        MOVE 01 TO WS-DLIM-MES
032200        ADD 1 TO WS-DLIM-ANO
032300     END-IF.
032400     GO TO 0151-AJUSTA-ESTOURO-DE-MES.
032500 0152-AJUSTA-FEVEREIRO-BISSEXTO.
032600     MOVE 28 TO WS-DIAS-NO-MES (2).
032700     IF WS-IX-MES = 2
032800        DIVIDE WS-DLIM-ANO BY 4 GIVING WS-WORK-DIV4
032900             REMAINDER WS-WORK-RESTO4
033000        IF WS-WORK-RESTO4 = ZERO
033100           MOVE 29 TO WS-DIAS-NO-MES (2)
033200        END-IF
033300     END-IF.
033400 0150-CALCULA-DATA-LIMITE-EXIT.
033500     EXIT.
033600*----------------------------------------------------------------*
033700* Carrega PURCHASE-ORDER-FILE inteiro para a tabela T-PED-CAB.   *
033800*----------------------------------------------------------------*
033900 0200-CARREGA-PED-CAB.
034000     OPEN INPUT PED-CAB-FILE.
034100     IF WS-FS-PED-CAB NOT = '00' AND WS-FS-PED-CAB NOT = '05'
034200          AND WS-FS-PED-CAB NOT = '35'
034300        DISPLAY WS-NOME-PROGRAMA ' - ERRO AO ABRIR PED-CAB-FILE '
034400                WS-FS-PED-CAB
034500        GO TO 0200-CARREGA-PED-CAB-EXIT
034600     END-IF.
034700     IF WS-FS-PED-CAB = '35'
034800        GO TO 0200-CARREGA-PED-CAB-EXIT
034900     END-IF.
035000     SET IX-PED TO 1.
035100* Le sequencialmente ate AT END, acumulando WS-QT-PED-CAB.
035200 0210-LE-PED-CAB.
035300     READ PED-CAB-FILE INTO T-PED-CAB (IX-PED)
035400         AT END GO TO 0200-FIM-PED-CAB
035500     END-READ.
035600     ADD 1 TO WS-QT-PED-CAB.
035700     SET IX-PED UP BY 1.
035800     GO TO 0210-LE-PED-CAB.
035900 0200-FIM-PED-CAB.
036000     CLOSE PED-CAB-FILE.
036100 0200-CARREGA-PED-CAB-EXIT.
036200     EXIT.
036300*----------------------------------------------------------------*
036400* Carrega BATCH-FILE inteiro para a tabela T-LOT-MESTRE, que eh  *
036500* mantida em ordem ascendente de LOT-NUM-LOTE pelo proprio       *
036600* arquivo mestre - permite SEARCH ALL.                           *
036700*----------------------------------------------------------------*
036800 0300-CARREGA-LOT-MES.
036900     OPEN INPUT LOT-MES-FILE.
037000     IF WS-FS-LOT-MES NOT = '00' AND WS-FS-LOT-MES NOT = '05'
037100          AND WS-FS-LOT-MES NOT = '35'
037200        DISPLAY WS-NOME-PROGRAMA ' - ERRO AO ABRIR LOT-MES-FILE '
037300                WS-FS-LOT-MES
037400        GO TO 0300-CARREGA-LOT-MES-EXIT
037500     END-IF.
037600     IF WS-FS-LOT-MES = '35'
037700        GO TO 0300-CARREGA-LOT-MES-EXIT
037800     END-IF.
037900     SET IX-LOT TO 1.
038000* Le sequencialmente ate AT END, acumulando WS-QT-LOT-MESTRE.
038100 0310-LE-LOT-MES.
038200     READ LOT-MES-FILE
038300         AT END GO TO 0300-FIM-LOT-MES
038400     END-READ.
038500     MOVE LOT-NUM-LOTE        TO T-LOT-NUM-LOTE (IX-LOT).
038600     MOVE LOT-PRECO-UNITARIO  TO T-LOT-PRECO-UNITARIO (IX-LOT).
038700     MOVE LOT-QTDE-ATUAL      TO T-LOT-QTDE-ATUAL (IX-LOT).
038800     MOVE LOT-DATA-VENCIMENTO TO T-LOT-DATA-VENCIMENTO (IX-LOT).
038900     ADD 1 TO WS-QT-LOT-MESTRE.
039000     SET IX-LOT UP BY 1.
039100     GO TO 0310-LE-LOT-MES.
039200 0300-FIM-LOT-MES.
039300     CLOSE LOT-MES-FILE.
039400 0300-CARREGA-LOT-MES-EXIT.
039500     EXIT.
039600*----------------------------------------------------------------*
039700* Carrega BATCH-PURCHASE-ORDER-FILE inteiro para T-PED-ITM.      *
039800*----------------------------------------------------------------*
039900 0400-CARREGA-PED-ITM.
040000     OPEN INPUT PED-ITM-FILE.
040100     IF WS-FS-PED-ITM NOT = '00' AND WS-FS-PED-ITM NOT = '05'
040200          AND WS-FS-PED-ITM NOT = '35'
040300        DISPLAY WS-NOME-PROGRAMA ' - ERRO AO ABRIR PED-ITM-FILE '
040400                WS-FS-PED-ITM
040500        GO TO 0400-CARREGA-PED-ITM-EXIT
040600     END-IF.
040700     IF WS-FS-PED-ITM = '35'
040800        GO TO 0400-CARREGA-PED-ITM-EXIT
040900     END-IF.
041000     SET IX-ITM TO 1.
041100* Le sequencialmente ate AT END, acumulando WS-QT-PED-ITM.
041200 0410-LE-PED-ITM.
041300     READ PED-ITM-FILE INTO T-PED-ITM (IX-ITM)
041400         AT END GO TO 0400-FIM-PED-ITM
041500     END-READ.
041600     ADD 1 TO WS-QT-PED-ITM.
041700     SET IX-ITM UP BY 1.
041800     GO TO 0410-LE-PED-ITM.
041900 0400-FIM-PED-ITM.
042000     CLOSE PED-ITM-FILE.
042100 0400-CARREGA-PED-ITM-EXIT.
042200     EXIT.
042300*----------------------------------------------------------------*
042400* Le a proxima requisicao de carrinho.                           *
042500*----------------------------------------------------------------*
042600 2000-LE-PROXIMA-REQUISICAO.
042700* O arquivo de requisicoes nao tem indicador de fim de lote -
042800* FIM-REQUISICOES controla o laco principal em 0000-MAINLINE.
042900     READ PED-REQ-FILE INTO PED-REQUISICAO
043000         AT END SET FIM-REQUISICOES TO TRUE
043100     END-READ.
043200     IF NOT FIM-REQUISICOES
043300        ADD 1 TO WS-QT-REQUISICOES
043400     END-IF.
043500 2000-LE-PROXIMA-REQUISICAO-EXIT.
043600     EXIT.
043700*----------------------------------------------------------------*
043800* Decide e executa a operacao da requisicao corrente, grava a    *
043900* resposta e busca a proxima requisicao.                         *
044000*----------------------------------------------------------------*
044100 3000-PROCESSA-REQUISICAO.
044200     SET REQUISICAO-ACEITA TO TRUE.
044300     MOVE SPACES TO WS-MSG-RECUSA.
044400     PERFORM 3001-DECIDE-OPERACAO THRU 3001-DECIDE-OPERACAO-EXIT.
044500* Comprador ZERO nunca eh valido, qualquer que seja a operacao -
044600* testado antes do EVALUATE para nao duplicar a validacao nas
044700* tres unidades de tratamento.
044800     IF PED-REQ-COD-COMPRADOR = ZERO
044900        SET REQUISICAO-RECUSADA TO TRUE
045000        MOVE 'BUYER NOT FOUND' TO WS-MSG-RECUSA
045100     ELSE
045200* OPERACAO-INCLUIR-ITEM/ENCERRAR/REMOVER-ITEM sao 88-levels de
045300* WS-TIPO-OPERACAO, fixados em 3001-DECIDE-OPERACAO.
045400        EVALUATE TRUE
045500            WHEN OPERACAO-INCLUIR-ITEM
045600                 PERFORM 3100-INCLUI-ITEM-CARRINHO
045700                    THRU 3100-INCLUI-ITEM-CARRINHO-EXIT
045800            WHEN OPERACAO-ENCERRAR
045900                 PERFORM 4000-FECHA-PEDIDO
046000                    THRU 4000-FECHA-PEDIDO-EXIT
046100            WHEN OPERACAO-REMOVER-ITEM
046200                 PERFORM 5000-REMOVE-ITEM-PEDIDO
046300                    THRU 5000-REMOVE-ITEM-PEDIDO-EXIT
046400        END-EVALUATE
046500     END-IF.
046600     IF REQUISICAO-RECUSADA
046700        ADD 1 TO WS-QT-REJEITADAS
046800     ELSE
046900        ADD 1 TO WS-QT-ACEITAS
047000     END-IF.
047100     PERFORM 7000-ESCREVE-RESPOSTA THRU 7000-ESCREVE-RESPOSTA-EXIT.
047200     PERFORM 2000-LE-PROXIMA-REQUISICAO
047300        THRU 2000-LE-PROXIMA-REQUISICAO-EXIT.
047400 3000-PROCESSA-REQUISICAO-EXIT.
047500     EXIT.
047600*----------------------------------------------------------------*
047700* Deriva o tipo de operacao da combinacao QUANTIDADE/LOTE.       *
047800*----------------------------------------------------------------*
047900 3001-DECIDE-OPERACAO.
048000* QUANTIDADE > 0 = incluir item; QUANTIDADE = 0 e LOTE > 0 =
048100* remover item; os dois campos zerados = encerrar o carrinho.
048200* Nao ha codigo de operacao explicito na requisicao batch.
048300     IF PED-REQ-QUANTIDADE > ZERO
048400        SET OPERACAO-INCLUIR-ITEM TO TRUE
048500     ELSE
048600        IF PED-REQ-NUM-LOTE > ZERO
048700           SET OPERACAO-REMOVER-ITEM TO TRUE
048800        ELSE
048900           SET OPERACAO-ENCERRAR TO TRUE
049000        END-IF
049100     END-IF.
049200 3001-DECIDE-OPERACAO-EXIT.
049300     EXIT.
049400*----------------------------------------------------------------*
049500* UNIDADE INCLUSAO DE ITEM - inclui item no                     *
049600* carrinho do comprador, abrindo um novo carrinho se necessario, *
049700* refazendo a reserva de linhas antigas quando aplicavel, e      *
049800* reservando estoque do lote pedido (regra FEFO / janela de 21   *
049900* dias).                                                         *
050000*----------------------------------------------------------------*
050100 3100-INCLUI-ITEM-CARRINHO.
050200     PERFORM 3110-LOCALIZA-OU-ABRE-PEDIDO
050300        THRU 3110-LOCALIZA-OU-ABRE-PEDIDO-EXIT.
050400     IF REQUISICAO-RECUSADA
050500        GO TO 3100-INCLUI-ITEM-CARRINHO-EXIT
050600     END-IF.
050700     MOVE PED-REQ-STATUS-DESEJ TO T-PED-CAB-STATUS-PEDIDO
050800                                              (IX-PED).
050900     MOVE WS-DATA-HORA-ATUAL-14
051000          TO T-PED-CAB-DATA-HORA-ATUAL (IX-PED).
051100* Carrinho reaberto (IS-RESERVED = N) com linhas anteriores -
051200* tenta recuperar a reserva de estoque de cada linha antiga
051300* antes de tratar a linha desta requisicao.
051400     IF T-PED-CAB-IND-RESERVADO (IX-PED) = 'N'
051500        AND WS-QT-PED-ITM > ZERO
051600        PERFORM 3120-REFAZ-RESERVA-ITENS
051700           THRU 3120-REFAZ-RESERVA-ITENS-EXIT
051800     END-IF.
051900     MOVE 'Y' TO T-PED-CAB-IND-RESERVADO (IX-PED).
052000* A partir daqui o carrinho fica "reservado" mesmo que a
052100* reserva desta linha venha a ser recusada em 3300-RESERVA-LOTE.
052200     PERFORM 3300-RESERVA-LOTE THRU 3300-RESERVA-LOTE-EXIT.
052300     IF REQUISICAO-ACEITA
052400        PERFORM 3400-GRAVA-ITEM-PEDIDO
052500           THRU 3400-GRAVA-ITEM-PEDIDO-EXIT
052600     END-IF.
052700     PERFORM 3950-MONTA-RESPOSTA-PEDIDO
052800        THRU 3950-MONTA-RESPOSTA-PEDIDO-EXIT.
052900 3100-INCLUI-ITEM-CARRINHO-EXIT.
053000     EXIT.
053100*----------------------------------------------------------------*
053200* Localiza o carrinho OPENED do comprador, ou abre um novo se    *
053300* nao existir - regra "UM UNICO CARRINHO ABERTO POR COMPRADOR".  *
053400*----------------------------------------------------------------*
053500 3110-LOCALIZA-OU-ABRE-PEDIDO.
053600     MOVE 'N' TO WS-PEDIDO-ENCONTRADO.
053700     SET IX-PED TO 1.
053800* Varredura sequencial de T-PED-CAB procurando carrinho OPENED
053900* do mesmo comprador - nao ha indice por comprador nesta tabela.
054000 3111-PROCURA-PEDIDO-ABERTO.
054100     IF IX-PED > WS-QT-PED-CAB
054200        GO TO 3112-TRATA-RESULTADO
054300     END-IF.
054400     IF T-PED-CAB-COD-COMPRADOR (IX-PED)
054500          = PED-REQ-COD-COMPRADOR
054600        AND T-PED-CAB-STATUS-PEDIDO (IX-PED) = 'OPENED'
054700        MOVE 'Y' TO WS-PEDIDO-ENCONTRADO
054800        GO TO 3112-TRATA-RESULTADO
054900     END-IF.
055000     SET IX-PED UP BY 1.
055100     GO TO 3111-PROCURA-PEDIDO-ABERTO.
055200* Se nao encontrou, abre novo carrinho (limite de 500 em memoria).
055300 3112-TRATA-RESULTADO.
055400     IF PEDIDO-FOI-ENCONTRADO
055500        GO TO 3110-LOCALIZA-OU-ABRE-PEDIDO-EXIT
055600     END-IF.
055700     IF WS-QT-PED-CAB >= 0500
055800        SET REQUISICAO-RECUSADA TO TRUE
055900        MOVE 'PURCHASE ORDER TABLE FULL' TO WS-MSG-RECUSA
056000        GO TO 3110-LOCALIZA-OU-ABRE-PEDIDO-EXIT
056100     END-IF.
056200     ADD 1 TO WS-QT-PED-CAB.
056300     SET IX-PED TO WS-QT-PED-CAB.
056400     MOVE ZERO TO T-PED-CAB-NUM-PEDIDO (IX-PED).
056500     ADD WS-QT-PED-CAB TO
056600          T-PED-CAB-NUM-PEDIDO (IX-PED).
056700     MOVE WS-DATA-HOJE-CCYYMMDD
056800          TO T-PED-CAB-DATA-ABERTURA (IX-PED).
056900     MOVE 'N' TO T-PED-CAB-IND-RESERVADO (IX-PED).
057000     MOVE PED-REQ-COD-COMPRADOR
057100          TO T-PED-CAB-COD-COMPRADOR (IX-PED).
057200 3110-LOCALIZA-OU-ABRE-PEDIDO-EXIT.
057300     EXIT.
057400*----------------------------------------------------------------*
057500* Re-reserva as linhas existentes do carrinho cuja reserva       *
057600* tenha caducado (IS-RESERVED = N mas ja tem linhas). Descarta   *
057700* a linha cujo lote nao suporte mais a quantidade.                *
057800*----------------------------------------------------------------*
057900 3120-REFAZ-RESERVA-ITENS.
058000     SET IX-ITM TO 1.
058100* Varre T-PED-ITM buscando as linhas do carrinho corrente, uma a
058200* uma, para tentar reservar de novo o lote de cada linha.
058300 3121-PROCURA-ITEM-DO-PEDIDO.
058400     IF IX-ITM > WS-QT-PED-ITM
058500        GO TO 3120-REFAZ-RESERVA-ITENS-EXIT
058600     END-IF.
058700     IF T-PED-ITM-NUM-PEDIDO (IX-ITM)
058800          = T-PED-CAB-NUM-PEDIDO (IX-PED)
058900        MOVE T-PED-ITM-NUM-LOTE (IX-ITM)
059000             TO PED-REQ-NUM-LOTE-SALVO
059100        PERFORM 3130-TENTA-RESERVAR-LOTE-ITEM
059200           THRU 3130-TENTA-RESERVAR-LOTE-ITEM-EXIT
059300     END-IF.
059400     SET IX-ITM UP BY 1.
059500     GO TO 3121-PROCURA-ITEM-DO-PEDIDO.
059600 3120-REFAZ-RESERVA-ITENS-EXIT.
059700     EXIT.
059800*----------------------------------------------------------------*
059900* Tenta reservar novamente, no mesmo lote ja gravado na linha,     *
060000* a quantidade da linha. Usada quando o carrinho estava com        *
060100* IS-RESERVED = N (requisicao antiga reaberta por novo item).      *
060200*----------------------------------------------------------------*
060300 3130-TENTA-RESERVAR-LOTE-ITEM.
060400     MOVE 'N' TO WS-LOTE-ENCONTRADO.
060500     SEARCH ALL T-LOT-MESTRE
060600         AT END GO TO 3132-TRATA-ITEM-SEM-LOTE
060700         WHEN T-LOT-NUM-LOTE (IX-LOT) = PED-REQ-NUM-LOTE-SALVO
060800              CONTINUE.
060900     IF T-LOT-QTDE-ATUAL (IX-LOT)
061000           >= T-PED-ITM-QUANTIDADE (IX-ITM)
061100        SUBTRACT T-PED-ITM-QUANTIDADE (IX-ITM)
061200            FROM T-LOT-QTDE-ATUAL (IX-LOT)
061300        MOVE 'Y' TO WS-LOTE-ENCONTRADO
061400        GO TO 3130-TENTA-RESERVAR-LOTE-ITEM-EXIT
061500     END-IF.
061600 3132-TRATA-ITEM-SEM-LOTE.
061700* Lote nao suporta mais a quantidade - descarta esta linha
061800* (equivalente a "drop any line whose batch can no longer
061900* supply the quantity").
062000     MOVE ZERO TO T-PED-ITM-NUM-PEDIDO (IX-ITM).
062100 3130-TENTA-RESERVAR-LOTE-ITEM-EXIT.
062200     EXIT.
062300*----------------------------------------------------------------*
062400* Seleciona o lote que atenda BATCH-NUMBER/quantidade com        *
062500* vencimento a mais de 21 dias, preferindo o vencimento mais     *
062600* proximo entre os elegiveis (FEFO) - "batch out of stock" se    *
062700* nenhum lote qualificar.                                        *
062800*----------------------------------------------------------------*
062900 3300-RESERVA-LOTE.
063000     MOVE 'N' TO WS-LOTE-ENCONTRADO.
063100     MOVE 99999999 TO WS-MELHOR-VENCIMENTO.
063200     MOVE ZERO     TO WS-MELHOR-LOTE-IX.
063300     SET IX-LOT TO 1.
063400* Varre T-LOT-MESTRE inteira - nao ha SEARCH ALL aqui porque
063500* o criterio de selecao (FEFO) exige comparar TODOS os lotes
063600* elegiveis, nao apenas localizar um pela chave.
063700 3301-PROCURA-LOTE-QUALIFICADO.
063800     IF IX-LOT > WS-QT-LOT-MESTRE
063900        GO TO 3302-AVALIA-MELHOR-LOTE
064000     END-IF.
064100     IF T-LOT-NUM-LOTE (IX-LOT) = PED-REQ-NUM-LOTE
064200        AND T-LOT-QTDE-ATUAL (IX-LOT) >= PED-REQ-QUANTIDADE
064300        AND T-LOT-DATA-VENCIMENTO (IX-LOT)
064400              > WS-DATA-LIMITE-CCYYMMDD
064500        IF T-LOT-DATA-VENCIMENTO (IX-LOT) < WS-MELHOR-VENCIMENTO
064600           MOVE T-LOT-DATA-VENCIMENTO (IX-LOT)
064700                TO WS-MELHOR-VENCIMENTO
064800           SET WS-MELHOR-LOTE-IX TO IX-LOT
064900        END-IF
065000     END-IF.
065100     SET IX-LOT UP BY 1.
065200     GO TO 3301-PROCURA-LOTE-QUALIFICADO.
065300* WS-MELHOR-LOTE-IX = ZERO significa que nenhum lote qualificou.
065400 3302-AVALIA-MELHOR-LOTE.
065500     IF WS-MELHOR-LOTE-IX = ZERO
065600        SET REQUISICAO-RECUSADA TO TRUE
065700        MOVE 'BATCH OUT OF STOCK' TO WS-MSG-RECUSA
065800        GO TO 3300-RESERVA-LOTE-EXIT
065900     END-IF.
066000     SET IX-LOT TO WS-MELHOR-LOTE-IX.
066100     MOVE 'Y' TO WS-LOTE-ENCONTRADO.
066200     SUBTRACT PED-REQ-QUANTIDADE FROM T-LOT-QTDE-ATUAL (IX-LOT).
066300 3300-RESERVA-LOTE-EXIT.
066400     EXIT.
066500*----------------------------------------------------------------*
066600* Cria ou atualiza a linha do carrinho (cabecalho x lote). O     *
066700* preco unitario da linha so eh copiado do lote na criacao.      *
066800*----------------------------------------------------------------*
066900 3400-GRAVA-ITEM-PEDIDO.
067000     MOVE 'N' TO WS-ITEM-ENCONTRADO.
067100     SET IX-ITM TO 1.
067200* Procura linha existente do mesmo lote no carrinho corrente,
067300* para somar quantidade em vez de criar linha duplicada.
067400 3401-PROCURA-ITEM-EXISTENTE.
067500     IF IX-ITM > WS-QT-PED-ITM
067600        GO TO 3402-TRATA-ITEM
067700     END-IF.
067800     IF T-PED-ITM-NUM-PEDIDO (IX-ITM)
067900          = T-PED-CAB-NUM-PEDIDO (IX-PED)
068000        AND T-PED-ITM-NUM-LOTE (IX-ITM) = PED-REQ-NUM-LOTE
068100        MOVE 'Y' TO WS-ITEM-ENCONTRADO
068200        GO TO 3402-TRATA-ITEM
068300     END-IF.
068400     SET IX-ITM UP BY 1.
068500     GO TO 3401-PROCURA-ITEM-EXISTENTE.
068600* Linha nova: verifica capacidade da tabela (2000 linhas) antes
068700* de gravar - preco unitario fixado aqui, nao reatualizado depois.
068800 3402-TRATA-ITEM.
068900     IF ITEM-FOI-ENCONTRADO
069000        ADD PED-REQ-QUANTIDADE
069100            TO T-PED-ITM-QUANTIDADE (IX-ITM)
069200        GO TO 3400-GRAVA-ITEM-PEDIDO-EXIT
069300     END-IF.
069400     IF WS-QT-PED-ITM >= 2000
069500        SET REQUISICAO-RECUSADA TO TRUE
069600        MOVE 'PURCHASE ORDER ITEM TABLE FULL' TO WS-MSG-RECUSA
069700        GO TO 3400-GRAVA-ITEM-PEDIDO-EXIT
069800     END-IF.
069900     ADD 1 TO WS-QT-PED-ITM.
070000     SET IX-ITM TO WS-QT-PED-ITM.
070100     MOVE T-PED-CAB-NUM-PEDIDO (IX-PED)
070200          TO T-PED-ITM-NUM-PEDIDO (IX-ITM).
070300     MOVE PED-REQ-NUM-LOTE TO T-PED-ITM-NUM-LOTE (IX-ITM).
070400     MOVE T-LOT-PRECO-UNITARIO (IX-LOT)
070500          TO T-PED-ITM-PRECO-UNIT (IX-ITM).
070600     MOVE PED-REQ-QUANTIDADE
070700          TO T-PED-ITM-QUANTIDADE (IX-ITM).
070800 3400-GRAVA-ITEM-PEDIDO-EXIT.
070900     EXIT.
071000*----------------------------------------------------------------*
071100* UNIDADE update (close-cart) - encerra o carrinho do            *
071200* comprador (so por identificacao do comprador, pois a           *
071300* requisicao batch nao traz PURCHASE-ID).                        *
071400*----------------------------------------------------------------*
071500 4000-FECHA-PEDIDO.
071600     PERFORM 4100-VALIDA-PEDIDO-COMPRADOR
071700        THRU 4100-VALIDA-PEDIDO-COMPRADOR-EXIT.
071800* Rejeitado em 4100 quando o comprador nao tem carrinho OPENED
071900* ou quando o unico carrinho achado ja esta CLOSED.
072000     IF REQUISICAO-RECUSADA
072100        GO TO 4000-FECHA-PEDIDO-EXIT
072200     END-IF.
072300     MOVE 'CLOSED' TO T-PED-CAB-STATUS-PEDIDO (IX-PED).
072400     MOVE WS-DATA-HORA-ATUAL-14
072500          TO T-PED-CAB-DATA-HORA-ATUAL (IX-PED).
072600     PERFORM 3950-MONTA-RESPOSTA-PEDIDO
072700        THRU 3950-MONTA-RESPOSTA-PEDIDO-EXIT.
072800 4000-FECHA-PEDIDO-EXIT.
072900     EXIT.
073000*----------------------------------------------------------------*
073100* Localiza o carrinho OPENED do comprador e valida que nao       *
073200* esteja encerrado (regra de imutabilidade de carrinho fechado). *
073300*----------------------------------------------------------------*
073400 4100-VALIDA-PEDIDO-COMPRADOR.
073500     MOVE 'N' TO WS-PEDIDO-ENCONTRADO.
073600     SET IX-PED TO 1.
073700* Localiza QUALQUER carrinho do comprador (aberto ou encerrado) -
073800* a distincao OPENED/CLOSED eh tratada no paragrafo seguinte.
073900 4101-PROCURA-PEDIDO-COMPRADOR.
074000     IF IX-PED > WS-QT-PED-CAB
074100        GO TO 4102-CONFIRMA-PEDIDO
074200     END-IF.
074300     IF T-PED-CAB-COD-COMPRADOR (IX-PED)
074400          = PED-REQ-COD-COMPRADOR
074500        AND T-PED-CAB-NUM-PEDIDO (IX-PED) NOT = ZERO
074600        MOVE 'Y' TO WS-PEDIDO-ENCONTRADO
074700        GO TO 4102-CONFIRMA-PEDIDO
074800     END-IF.
074900     SET IX-PED UP BY 1.
075000     GO TO 4101-PROCURA-PEDIDO-COMPRADOR.
075100* Recusa se nao achou carrinho, ou se o carrinho achado ja
075200* esta CLOSED (carrinho encerrado eh imutavel).
075300 4102-CONFIRMA-PEDIDO.
075400     IF NOT PEDIDO-FOI-ENCONTRADO
075500        SET REQUISICAO-RECUSADA TO TRUE
075600        MOVE 'PURCHASE ORDER NOT FOUND' TO WS-MSG-RECUSA
075700        GO TO 4100-VALIDA-PEDIDO-COMPRADOR-EXIT
075800     END-IF.
075900     IF T-PED-CAB-STATUS-PEDIDO (IX-PED) = 'CLOSED'
076000        SET REQUISICAO-RECUSADA TO TRUE
076100        MOVE 'PURCHASE ORDER ALREADY CLOSED' TO WS-MSG-RECUSA
076200     END-IF.
076300 4100-VALIDA-PEDIDO-COMPRADOR-EXIT.
076400     EXIT.
076500*----------------------------------------------------------------*
076600* UNIDADE REMOCAO DE ITEM - remove o item do carrinho aberto do  *
076700* comprador e devolve a quantidade ao lote.                      *
076800*----------------------------------------------------------------*
076900 5000-REMOVE-ITEM-PEDIDO.
077000     PERFORM 4100-VALIDA-PEDIDO-COMPRADOR
077100        THRU 4100-VALIDA-PEDIDO-COMPRADOR-EXIT.
077200* Reusa a mesma validacao de carrinho usada em 4000-FECHA-PEDIDO -
077300* remocao tambem exige um carrinho OPENED do comprador.
077400     IF REQUISICAO-RECUSADA
077500        GO TO 5000-REMOVE-ITEM-PEDIDO-EXIT
077600     END-IF.
077700* 5100 localiza a linha pelo numero do lote informado; a
077800* quantidade da requisicao de remocao nao eh usada aqui.
077900     PERFORM 5100-PROCURA-ITEM-REMOVER
078000        THRU 5100-PROCURA-ITEM-REMOVER-EXIT.
078100     IF REQUISICAO-RECUSADA
078200        GO TO 5000-REMOVE-ITEM-PEDIDO-EXIT
078300     END-IF.
078400     PERFORM 5200-DEVOLVE-QTDE-LOTE
078500        THRU 5200-DEVOLVE-QTDE-LOTE-EXIT.
078600     MOVE ZERO TO T-PED-ITM-NUM-PEDIDO (IX-ITM).
078700     MOVE WS-DATA-HORA-ATUAL-14
078800          TO T-PED-CAB-DATA-HORA-ATUAL (IX-PED).
078900     PERFORM 3950-MONTA-RESPOSTA-PEDIDO
079000        THRU 3950-MONTA-RESPOSTA-PEDIDO-EXIT.
079100 5000-REMOVE-ITEM-PEDIDO-EXIT.
079200     EXIT.
079300*----------------------------------------------------------------*
079400* Localiza a linha (lote) do carrinho corrente a ser removida,     *
079500* pelo numero do lote informado na requisicao.                     *
079600*----------------------------------------------------------------*
079700 5100-PROCURA-ITEM-REMOVER.
079800     MOVE 'N' TO WS-ITEM-ENCONTRADO.
079900     SET IX-ITM TO 1.
080000* Varredura sequencial de T-PED-ITM pelo par pedido/lote.
080100 5101-PROCURA-ITEM-LOTE.
080200     IF IX-ITM > WS-QT-PED-ITM
080300        GO TO 5102-CONFIRMA-ITEM
080400     END-IF.
080500     IF T-PED-ITM-NUM-PEDIDO (IX-ITM)
080600          = T-PED-CAB-NUM-PEDIDO (IX-PED)
080700        AND T-PED-ITM-NUM-LOTE (IX-ITM) = PED-REQ-NUM-LOTE
080800        MOVE 'Y' TO WS-ITEM-ENCONTRADO
080900        GO TO 5102-CONFIRMA-ITEM
081000     END-IF.
081100     SET IX-ITM UP BY 1.
081200     GO TO 5101-PROCURA-ITEM-LOTE.
081300* Recusa a requisicao quando a linha informada nao existe
081400* no carrinho do comprador.
081500 5102-CONFIRMA-ITEM.
081600     IF NOT ITEM-FOI-ENCONTRADO
081700        SET REQUISICAO-RECUSADA TO TRUE
081800        MOVE 'BATCH LINE NOT FOUND IN CART' TO WS-MSG-RECUSA
081900     END-IF.
082000 5100-PROCURA-ITEM-REMOVER-EXIT.
082100     EXIT.
082200*----------------------------------------------------------------*
082300* Devolve ao lote a quantidade da linha removida do carrinho -     *
082400* usa SEARCH ALL porque T-LOT-MESTRE permanece ordenada por        *
082500* LOT-NUM-LOTE durante todo o job.                                 *
082600*----------------------------------------------------------------*
082700 5200-DEVOLVE-QTDE-LOTE.
082800     MOVE 'N' TO WS-LOTE-ENCONTRADO.
082900     SEARCH ALL T-LOT-MESTRE
083000         AT END GO TO 5200-DEVOLVE-QTDE-LOTE-EXIT
083100         WHEN T-LOT-NUM-LOTE (IX-LOT) = T-PED-ITM-NUM-LOTE (IX-ITM)
083200              ADD T-PED-ITM-QUANTIDADE (IX-ITM)
083300                  TO T-LOT-QTDE-ATUAL (IX-LOT)
083400              MOVE 'Y' TO WS-LOTE-ENCONTRADO.
083500 5200-DEVOLVE-QTDE-LOTE-EXIT.
083600     EXIT.
083700*----------------------------------------------------------------*
083800* Monta PED-RESPOSTA com o total do carrinho (SUM PRECO*QTDE)    *
083900* e a quantidade de linhas - compartilhado por create/update/    *
084000* remove.                                                        *
084100*----------------------------------------------------------------*
084200 3950-MONTA-RESPOSTA-PEDIDO.
084300     MOVE ZERO TO WS-VALOR-TOTAL-PEDIDO.
084400     MOVE ZERO TO PED-RSP-QTDE-ITENS.
084500     SET IX-ITM TO 1.
084600* Acumula PRECO*QTDE de cada linha do carrinho corrente para
084700* formar o total da resposta.
084800 3951-SOMA-LINHAS.
084900     IF IX-ITM > WS-QT-PED-ITM
085000        GO TO 3952-FECHA-RESPOSTA
085100     END-IF.
085200     IF T-PED-ITM-NUM-PEDIDO (IX-ITM)
085300          = T-PED-CAB-NUM-PEDIDO (IX-PED)
085400        MULTIPLY T-PED-ITM-PRECO-UNIT (IX-ITM)
085500            BY T-PED-ITM-QUANTIDADE (IX-ITM)
085600            GIVING WS-LINHA-ACUMULADOR
085700        ADD WS-LINHA-ACUMULADOR TO WS-VALOR-TOTAL-PEDIDO
085800        ADD 1 TO PED-RSP-QTDE-ITENS
085900     END-IF.
086000     SET IX-ITM UP BY 1.
086100     GO TO 3951-SOMA-LINHAS.
086200* Copia numero do carrinho e total acumulado para PED-RESPOSTA.
086300 3952-FECHA-RESPOSTA.
086400     MOVE T-PED-CAB-NUM-PEDIDO (IX-PED)
086500          TO PED-RSP-NUM-PEDIDO.
086600     MOVE WS-VALOR-TOTAL-PEDIDO TO PED-RSP-VALOR-TOTAL.
086700 3950-MONTA-RESPOSTA-PEDIDO-EXIT.
086800     EXIT.
086900*----------------------------------------------------------------*
087000* Escreve a resposta da requisicao corrente.                      *
087100*----------------------------------------------------------------*
087200 7000-ESCREVE-RESPOSTA.
087300* PED-RESPOSTA ja vem preenchido com total/qtde de itens pela
087400* unidade de tratamento (3950-MONTA-RESPOSTA-PEDIDO) - aqui so
087500* falta o status e a mensagem de recusa, quando houver.
087600     IF REQUISICAO-RECUSADA
087700        SET PED-RSP-REJEITADA TO TRUE
087800        MOVE WS-MSG-RECUSA TO PED-RSP-MENSAGEM
087900     ELSE
088000        SET PED-RSP-ACEITA TO TRUE
088100        MOVE SPACES TO PED-RSP-MENSAGEM
088200     END-IF.
088300     WRITE PED-RSP-FILE FROM PED-RESPOSTA.
088400 7000-ESCREVE-RESPOSTA-EXIT.
088500     EXIT.
088600*----------------------------------------------------------------*
088700* Fecha a entrada, regrava as 3 tabelas mestre por inteiro e     *
088800* emite o resumo operacional.                                    *
088900*----------------------------------------------------------------*
089000 8000-FINALIZA.
089100* As 3 tabelas mestre sao regravadas por inteiro, substituindo
089200* os arquivos de entrada - nao ha update in place nem arquivo
089300* indexado neste job.
089400     CLOSE PED-REQ-FILE.
089500     CLOSE PED-RSP-FILE.
089600     PERFORM 8100-REGRAVA-PED-CAB THRU 8100-REGRAVA-PED-CAB-EXIT.
089700     PERFORM 8200-REGRAVA-LOT-MES THRU 8200-REGRAVA-LOT-MES-EXIT.
089800     PERFORM 8300-REGRAVA-PED-ITM THRU 8300-REGRAVA-PED-ITM-EXIT.
089900     DISPLAY WS-NOME-PROGRAMA ' - REQUISICOES LIDAS .: '
090000             WS-QT-REQUISICOES.
090100     DISPLAY WS-NOME-PROGRAMA ' - ACEITAS ...........: '
090200             WS-QT-ACEITAS.
090300     DISPLAY WS-NOME-PROGRAMA ' - REJEITADAS ........: '
090400             WS-QT-REJEITADAS.
090500 8000-FINALIZA-EXIT.
090600     EXIT.
090700*----------------------------------------------------------------*
090800* Regrava PURCHASE-ORDER-FILE com o conteudo final de T-PED-CAB -  *
090900* linhas com NUM-PEDIDO = ZERO (nunca efetivamente abertas) sao    *
091000* descartadas na regravacao, nao fazem parte do arquivo de saida.  *
091100*----------------------------------------------------------------*
091200 8100-REGRAVA-PED-CAB.
091300     OPEN OUTPUT PED-CAB-FILE.
091400     SET IX-PED TO 1.
091500* So regrava entradas realmente utilizadas da tabela.
091600 8101-GRAVA-PED-CAB.
091700     IF IX-PED > WS-QT-PED-CAB
091800        GO TO 8100-FIM-PED-CAB
091900     END-IF.
092000     IF T-PED-CAB-NUM-PEDIDO (IX-PED) NOT = ZERO
092100        WRITE PED-CAB-FILE FROM T-PED-CAB (IX-PED)
092200     END-IF.
092300     SET IX-PED UP BY 1.
092400     GO TO 8101-GRAVA-PED-CAB.
092500 8100-FIM-PED-CAB.
092600     CLOSE PED-CAB-FILE.
092700 8100-REGRAVA-PED-CAB-EXIT.
092800     EXIT.
092900*----------------------------------------------------------------*
093000* Regrava BATCH-FILE com as quantidades atualizadas de T-LOT-MESTRE*
093100* (reservas e devolucoes ocorridas durante o processamento do job).*
093200*----------------------------------------------------------------*
093300 8200-REGRAVA-LOT-MES.
093400     OPEN OUTPUT LOT-MES-FILE.
093500     SET IX-LOT TO 1.
093600* Remonta LOT-MESTRE campo a campo a partir da tabela em memoria.
093700 8201-GRAVA-LOT-MES.
093800     IF IX-LOT > WS-QT-LOT-MESTRE
093900        GO TO 8200-FIM-LOT-MES
094000     END-IF.
094100     MOVE T-LOT-NUM-LOTE (IX-LOT)        TO LOT-NUM-LOTE.
094200     MOVE T-LOT-PRECO-UNITARIO (IX-LOT)  TO LOT-PRECO-UNITARIO.
094300     MOVE T-LOT-QTDE-ATUAL (IX-LOT)      TO LOT-QTDE-ATUAL.
094400     MOVE T-LOT-DATA-VENCIMENTO (IX-LOT) TO LOT-DATA-VENCIMENTO.
094500     WRITE LOT-MES-FILE FROM LOT-MESTRE.
094600     SET IX-LOT UP BY 1.
094700     GO TO 8201-GRAVA-LOT-MES.
094800 8200-FIM-LOT-MES.
094900     CLOSE LOT-MES-FILE.
095000 8200-REGRAVA-LOT-MES-EXIT.
095100     EXIT.
095200*----------------------------------------------------------------*
095300* Regrava BATCH-PURCHASE-ORDER-FILE com as linhas finais de        *
095400* T-PED-ITM - linhas removidas (NUM-PEDIDO = ZERO) sao descartadas *
095500* da mesma forma que em 8100-REGRAVA-PED-CAB.                      *
095600*----------------------------------------------------------------*
095700 8300-REGRAVA-PED-ITM.
095800     OPEN OUTPUT PED-ITM-FILE.
095900     SET IX-ITM TO 1.
096000* So regrava entradas realmente utilizadas da tabela.
096100 8301-GRAVA-PED-ITM.
096200     IF IX-ITM > WS-QT-PED-ITM
096300        GO TO 8300-FIM-PED-ITM
096400     END-IF.
096500     IF T-PED-ITM-NUM-PEDIDO (IX-ITM) NOT = ZERO
096600        WRITE PED-ITM-FILE FROM T-PED-ITM (IX-ITM)
096700     END-IF.
096800     SET IX-ITM UP BY 1.
096900     GO TO 8301-GRAVA-PED-ITM.
097000 8300-FIM-PED-ITM.
097100     CLOSE PED-ITM-FILE.
097200 8300-REGRAVA-PED-ITM-EXIT.
097300     EXIT.
