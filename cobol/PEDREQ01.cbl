000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = PEDREQ01                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Layout da REQUISICAO de carrinho (entrada)*
000600*                     do sistema CART                           *
000700*                                                               *
000800*  Copiado por CARTLOT1 - NAO COMPILAR ISOLADO                  *
000900*                                                               *
001000*-------------------------------------------------------------  *
001100*                                                               *
001200*  FUNCAO =                                                     *
001300*  Um registro por transacao de carrinho recebida do front-end. *
001400*  O tipo de operacao (incluir item / encerrar / remover item)  *
001500*  eh derivado da combinacao de PED-REQ-QTDE e PED-REQ-NUM-LOTE  *
001600*  - ver bloco OPERACAO em CARTLOT1, paragrafo 3001.            *
001700*                                                               *
001800*-------------------------------------------------------------  *
001900*                                                               *
002000*  CHANGE ACTIVITY :                                            *
002100*                                                               *
002200*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
002300* $D0= I04824  100 871010 RMSILV  : BASE - LAYOUT DA REQUISICAO *
002400* $P1= D08215  160 941129 JNFARI  : STATUS DESEJADO NA PROPRIA  *
002500*                                    REQUISICAO (EVITA 2o CARD) *
002600* $P2= R23015  470 080916 PBSOUZ  : FILIAL E DATA/HORA DE       *
002700*                                    CAPTURA DA REQUISICAO      *
002750* $P3= R23515  480 091203 PBSOUZ  : CANAL DE ORIGEM E TERMINAL  *
002800*                                    DA REQUISICAO              *
002900*                                                               *
003000*****************************************************************
003100*----------------------------------------------------------------*
003200*    D E S C R I C A O   D O S   C A M P O S                     *
003300*----------------------------------------------------------------*
003400*** CAMPO                  | DESCRICAO                          ***
003500*-------------------------+------------------------------------***
003600*** PED-REQ-NUM-LOTE       | LOTE DESEJADO PELO COMPRADOR       ***
003700*** PED-REQ-QUANTIDADE     | QUANTIDADE SOLICITADA              ***
003800*** PED-REQ-STATUS-DESEJ   | STATUS FINAL DESEJADO DO PEDIDO    ***
003900*** PED-REQ-COD-COMPRADOR  | IDENTIFICADOR DO COMPRADOR         ***
004000*** PED-REQ-FILIAL         | FILIAL DE CAPTURA DA REQUISICAO    ***
004100*** PED-REQ-DATA-HORA-CAPT | DATA/HORA DE CAPTURA ($P2)         ***
004200*** PED-REQ-CANAL-ORIGEM   | CANAL QUE GEROU A REQUISICAO ($P3) ***
004300*----------------------------------------------------------------*
004400 01  PED-REQUISICAO.
004500     03  PED-REQ-NUM-LOTE          PIC 9(09).
004600     03  PED-REQ-QUANTIDADE        PIC 9(07).
004700     03  PED-REQ-STATUS-DESEJ      PIC X(06).
004800         88  PED-REQ-QUER-ABERTO        VALUE 'OPENED'.
004900         88  PED-REQ-QUER-ENCERRADO     VALUE 'CLOSED'.
005000     03  PED-REQ-COD-COMPRADOR     PIC 9(09).
005100*----------------------------------------------------------------*
005200*    BLOCO DE FILIAL E CAPTURA DA REQUISICAO ($P2)               *
005300*----------------------------------------------------------------*
005400     03  PED-REQ-FILIAL            PIC 9(04).
005500     03  PED-REQ-DATA-HORA-CAPT    PIC 9(14).
005600     03  PED-REQ-DTHRCAPT-R REDEFINES PED-REQ-DATA-HORA-CAPT.
005700         05  PED-REQ-DTCAPT-ANO    PIC 9(04).
005800         05  PED-REQ-DTCAPT-MES    PIC 9(02).
005900         05  PED-REQ-DTCAPT-DIA    PIC 9(02).
006000         05  PED-REQ-DTCAPT-HORA   PIC 9(02).
006100         05  PED-REQ-DTCAPT-MINUTO PIC 9(02).
006200         05  PED-REQ-DTCAPT-SEGUNDO PIC 9(02).
006300*----------------------------------------------------------------*
006400*    BLOCO DE CANAL DE ORIGEM DA REQUISICAO ($P3)                *
006500*----------------------------------------------------------------*
006600     03  PED-REQ-CANAL-ORIGEM      PIC X(01).
006700         88  PED-REQ-CANAL-WEB          VALUE 'W'.
006800         88  PED-REQ-CANAL-APP-MOBILE   VALUE 'A'.
006900         88  PED-REQ-CANAL-LOJA-FISICA  VALUE 'L'.
007000         88  PED-REQ-CANAL-DESCONHECIDO VALUE 'Z'.
007100     03  PED-REQ-COD-TERMINAL      PIC X(08).
007200     03  FILLER                    PIC X(10).
007300*----------------------------------------------------------------*
007400*    COMPRIMENTO TOTAL DO REGISTRO = 68 BYTES (58 UTEIS + 10     *
007500*    RESERVADOS PARA EXPANSAO FUTURA)                            *
007600*----------------------------------------------------------------*
