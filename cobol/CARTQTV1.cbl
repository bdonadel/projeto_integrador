000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CARTQTV1                                      *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Validacao de quantidade inicial de lote   *
000600*                     contra quantidade ja vendida              *
000700*                                                               *
000800*  TRANSACTION NAME = n/a (sub-rotina batch, chamada por        *
000900*                     CALL dinamico)                            *
001000*                                                               *
001100*  FUNCAO =                                                     *
001200*  Recebe a nova quantidade inicial proposta para um lote e a   *
001300*  quantidade ja vendida/reservada daquele lote, e recusa a     *
001400*  alteracao se a nova quantidade inicial for menor que a       *
001500*  quantidade ja vendida. Nenhum programa desta entrega chama   *
001600*  esta rotina ainda - fica disponivel para o futuro programa   *
001700*  de manutencao de cadastro de lotes (ver observacao do        *
001800*  analista de negocio no chamado I04830).                      *
001900*                                                               *
002000*  Built by R. M. Silva - depto de Estoque.                     *
002100*                                                               *
002200*-------------------------------------------------------------  *
002300*                                                               *
002400*  CHANGE ACTIVITY :                                            *
002500*                                                               *
002600*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
002700* $D0= I04830  100 880212 RMSILV  : BASE - VALIDACAO DE QTDE    *
002800* $P1= D06544  130 910905 JNFARI  : MENSAGEM DE RETORNO PADRAO  *
002900* $P2= D07801  150 960122 CFALCA  : CODIGO DE RETORNO '02' PARA *
003000*                                    QUANTIDADE NEGATIVA        *
003100* $Y2= Y2K019  300 990301 MHCOST  : REVISAO GERAL PARA O ANO 2000
003200* $P3= R20011  430 040903 VASQRZ  : COMENTARIOS EM PORTUGUES    *
003300*                                    PADRONIZADOS COM O RESTO   *
003400*                                    DO SISTEMA CART            *
003500*                                                               *
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    CARTQTV1.
003900 AUTHOR.        R M SILVA.
004000 INSTALLATION.  DEPTO ESTOQUE - CENTRO DE PROCESSAMENTO.
004100 DATE-WRITTEN.  02/12/1988.
004200 DATE-COMPILED.
004300 SECURITY.      CONFIDENCIAL - USO INTERNO.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
005100            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005450*----------------------------------------------------------------*
005460* Nome da rotina, usado no rastro de DISPLAY de cada chamada -   *
005470* facilita identificar esta sub-rotina no log do job quando      *
005480* varias rotinas de validacao de cadastro escrevem no mesmo log.*
005490*----------------------------------------------------------------*
005495 77  WS-NOME-ROTINA               PIC X(08) VALUE 'CARTQTV1'.
005500*----------------------------------------------------------------*
005600* Area de trabalho                                               *
005700*----------------------------------------------------------------*
005800 01  WK-CABECALHO.
005900     03  WK-EYECATCHER            PIC X(16)
006000                                   VALUE 'CARTQTV1----WS'.
006100     03  WK-QTDE-RESULTADO        PIC S9(07) COMP.
006200     03  WK-QTDE-RESULTADO-R REDEFINES WK-QTDE-RESULTADO.
006300         05  FILLER               PIC X(04).
006400     03  FILLER                   PIC X(08).
006500*
006600 01  WK-CONTADORES.
006700     03  WK-QT-CHAMADAS           PIC S9(07) COMP VALUE ZERO.
006800     03  WK-QT-RECUSAS            PIC S9(07) COMP VALUE ZERO.
006900     03  WK-QT-RECUSAS-R  REDEFINES WK-QT-RECUSAS.
007000         05  WK-QT-RECUSAS-ALFA   PIC X(04).
007100     03  FILLER                   PIC X(06).
007200*----------------------------------------------------------------*
007300 LINKAGE SECTION.
007400*----------------------------------------------------------------*
007500 01  LK-PARAMETROS.
007600     03  LK-QTDE-INICIAL-NOVA     PIC 9(07).
007700     03  LK-QTDE-INIC-ALFA REDEFINES LK-QTDE-INICIAL-NOVA
007800                              PIC X(07).
007900     03  LK-QTDE-VENDIDA          PIC 9(07).
008000     03  LK-QTDE-VENDIDA-ALFA REDEFINES LK-QTDE-VENDIDA
008100                              PIC X(07).
008200     03  LK-COD-RETORNO           PIC X(02).
008300         88  LK-QTDE-OK               VALUE '00'.
008400         88  LK-QTDE-INVALIDA         VALUE '01'.
008500         88  LK-QTDE-NEGATIVA         VALUE '02'.
008600     03  LK-MSG-RETORNO           PIC X(40).
008700*----------------------------------------------------------------*
008800*    P R O C E D U R E S                                        *
008900*----------------------------------------------------------------*
009000 PROCEDURE DIVISION USING LK-PARAMETROS.
009100*----------------------------------------------------------------*
009200 0000-MAINLINE.
009300     PERFORM 1000-VALIDA-QTDE-INICIAL
009400        THRU 1000-VALIDA-QTDE-INICIAL-EXIT.
009500     GOBACK.
009600*----------------------------------------------------------------*
009700* Regra INITIAL-QUANTITY: a nova quantidade inicial de um lote  *
009800* nao pode ser menor que a quantidade ja vendida/reservada      *
009900* daquele lote - recusa a atualizacao de cadastro se violada.   *
010000* $P2 960122 - quantidade negativa tratada primeiro (CDRET '02')*
010100*----------------------------------------------------------------*
010200 1000-VALIDA-QTDE-INICIAL.
010250     DISPLAY WS-NOME-ROTINA ' - VALIDANDO QTDE INICIAL'.
010300     ADD 1 TO WK-QT-CHAMADAS.
010400     MOVE SPACES             TO LK-MSG-RETORNO.
010500     IF LK-QTDE-INICIAL-NOVA NOT NUMERIC
010600        OR LK-QTDE-VENDIDA NOT NUMERIC
010700           SET LK-QTDE-NEGATIVA TO TRUE
010800           MOVE 'QUANTIDADE INFORMADA NAO E NUMERICA'
010900             TO LK-MSG-RETORNO
011000           ADD 1 TO WK-QT-RECUSAS
011100           GO TO 1000-VALIDA-QTDE-INICIAL-EXIT
011200     END-IF.
011300     SUBTRACT LK-QTDE-VENDIDA FROM LK-QTDE-INICIAL-NOVA
011400          GIVING WK-QTDE-RESULTADO.
011500     IF WK-QTDE-RESULTADO < ZERO
011600        SET LK-QTDE-INVALIDA TO TRUE
011700        MOVE 'INVALID BATCH QUANTITY - MENOR QUE VENDIDO'
011800          TO LK-MSG-RETORNO
011900        ADD 1 TO WK-QT-RECUSAS
012000     ELSE
012100        SET LK-QTDE-OK TO TRUE
012200     END-IF.
012300 1000-VALIDA-QTDE-INICIAL-EXIT.
012400     EXIT.
