000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = PEDITM01                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Layout do arquivo de ITENS do carrinho    *
000600*                     (juncao N:M entre LOTE e PEDIDO) do       *
000700*                     sistema CART                              *
000800*                                                               *
000900*  Copiado por CARTLOT1 e CARTABN1 - NAO COMPILAR ISOLADO       *
001000*                                                               *
001100*-------------------------------------------------------------  *
001200*                                                               *
001300*  FUNCAO =                                                     *
001400*  Um registro por linha de carrinho (lote reservado dentro de  *
001500*  um pedido). BATCH-PURCHASE-ORDER-FILE eh carregado para a    *
001600*  tabela T-PED-ITEM, pesquisada sequencialmente por            *
001700*  PED-ITM-NUM-PEDIDO / PED-ITM-NUM-LOTE; regravado no fim.     *
001800*                                                               *
001900*-------------------------------------------------------------  *
002000*                                                               *
002100*  CHANGE ACTIVITY :                                            *
002200*                                                               *
002300*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
002400* $D0= I04823  100 871002 RMSILV  : BASE - LAYOUT DO ITEM       *
002500* $P1= D06291  120 891003 JNFARI  : UNIT-PRICE FIXADO NA GRAVACA*
002600* $P2= R19103  420 030711 VASQRZ  : FILLER FINAL PARA EXPANSAO  *
002700* $P3= R23014  470 080916 PBSOUZ  : INCLUIDO SEQUENCIAL DA      *
002800*                                    LINHA E AUDITORIA DE       *
002900*                                    GRAVACAO                   *
003000* $P4= R23514  480 091203 PBSOUZ  : INDICADOR DE ORIGEM DA      *
003100*                                    RESERVA (MANUAL X REFEITA) *
003200*                                                               *
003300*****************************************************************
003400*----------------------------------------------------------------*
003500*    D E S C R I C A O   D O S   C A M P O S                     *
003600*----------------------------------------------------------------*
003700*** CAMPO                  | DESCRICAO                          ***
003800*-------------------------+------------------------------------***
003900*** PED-ITM-NUM-PEDIDO     | CHAVE ESTRANGEIRA - PED-CABECALHO  ***
004000*** PED-ITM-NUM-LOTE       | CHAVE ESTRANGEIRA - LOT-MESTRE     ***
004100*** PED-ITM-PRECO-UNIT     | PRECO COPIADO DO LOTE NA GRAVACAO  ***
004200*** PED-ITM-QUANTIDADE     | QUANTIDADE RESERVADA NESTA LINHA   ***
004300*** PED-ITM-NUM-SEQ-LINHA  | SEQUENCIAL DA LINHA NO CARRINHO    ***
004400*** PED-ITM-AUDITORIA      | BLOCO DE AUDITORIA DA GRAVACAO     ***
004500*** PED-ITM-IND-ORIG-RESERVA| 'M'=RESERVA MANUAL 'R'=REFEITA    ***
004600*----------------------------------------------------------------*
004700 01  PED-ITEM.
004800     03  PED-ITM-NUM-PEDIDO        PIC 9(09).
004900     03  PED-ITM-NUM-LOTE          PIC 9(09).
005000     03  PED-ITM-PRECO-UNIT        PIC 9(07)V99.
005100     03  PED-ITM-QUANTIDADE        PIC 9(07).
005200     03  PED-ITM-QTDE-ALFA REDEFINES PED-ITM-QUANTIDADE
005300                               PIC X(07).
005400*----------------------------------------------------------------*
005500*    BLOCO DE SEQUENCIAL E AUDITORIA DA LINHA ($P3)              *
005600*----------------------------------------------------------------*
005700     03  PED-ITM-NUM-SEQ-LINHA     PIC 9(04).
005800     03  PED-ITM-AUDITORIA.
005900         05  PED-ITM-COD-USU-GRAVACAO  PIC X(08).
006000         05  PED-ITM-DATA-GRAVACAO     PIC 9(08).
006100         05  PED-ITM-DTGRAV-R  REDEFINES PED-ITM-DATA-GRAVACAO.
006200             07  PED-ITM-DTGRAV-ANO   PIC 9(04).
006300             07  PED-ITM-DTGRAV-MES   PIC 9(02).
006400             07  PED-ITM-DTGRAV-DIA   PIC 9(02).
006500*----------------------------------------------------------------*
006600*    INDICADOR DE ORIGEM DA RESERVA DA LINHA ($P4)               *
006700*----------------------------------------------------------------*
006800     03  PED-ITM-IND-ORIG-RESERVA  PIC X(01).
006900         88  PED-ITM-RESERVA-MANUAL     VALUE 'M'.
007000         88  PED-ITM-RESERVA-REFEITA    VALUE 'R'.
007100     03  FILLER                    PIC X(06).
007200*----------------------------------------------------------------*
007300*    COMPRIMENTO TOTAL DO REGISTRO = 61 BYTES (55 UTEIS + 6      *
007400*    RESERVADOS PARA EXPANSAO FUTURA)                            *
007500*    OBS: PED-ITM-QTDE-ALFA EH USADO SOMENTE PARA TESTE DE       *
007600*    CLASSE (NOT NUMERIC) EM ROTINAS DE EDICAO DE ENTRADA.       *
007700*----------------------------------------------------------------*
