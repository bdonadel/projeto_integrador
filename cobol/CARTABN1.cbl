000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = CARTABN1                                      *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Varredura periodica de carrinhos          *
000600*                     abandonados - devolve estoque reservado   *
000700*                     e encerra o carrinho                      *
000800*                                                               *
000900*  TRANSACTION NAME = n/a (job batch agendado)                  *
001000*                                                               *
001100*  FUNCAO =                                                     *
001200*  Job executado periodicamente pelo agendador de lotes. Varre  *
001300*  a tabela de carrinhos OPENED em busca daqueles cuja ultima    *
001400*  atualizacao (PED-DATA-HORA-ATUAL) seja mais antiga que o      *
001500*  ponto de corte informado em minutos (cartao de parametro     *
001600*  CARTPRM-FILE, ou o default de 60 minutos quando o cartao     *
001700*  nao vier preenchido). Para cada carrinho abandonado, devolve *
001800*  a quantidade de cada linha ao respectivo lote, remove as     *
001900*  linhas e apaga o cabecalho do carrinho.                      *
002000*                                                               *
002100*  Built by C. Falcao - depto de Estoque.                       *
002200*                                                               *
002300*-------------------------------------------------------------  *
002400*                                                               *
002500*  CHANGE ACTIVITY :                                            *
002600*                                                               *
002700*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
002800* $D0= D08002  170 950721 CFALCA  : BASE - VARREDURA DE ABANDONO*
002900* $P1= D08544  190 960904 JNFARI  : CARTAO DE PARAMETRO PARA O  *
003000*                                    PONTO DE CORTE EM MINUTOS  *
003100* $Y2= Y2K022  300 990302 MHCOST  : ACCEPT FROM DATE COM JANELA *
003200*                                    DE SECULO (AAMMDD -> CCYY) *
003300* $P2= R19901  430 040112 VASQRZ  : RESUMO OPERACIONAL NO LOG   *
003400*                                    (CARRINHOS/LINHAS/QTDE)    *
003500* $P3= R21045  440 050603 VASQRZ  : CALCULO DE MINUTOS ABSOLUTOS*
003600*                                    SEM FUNCTION INTRINSECA    *
003700*                                                               *
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    CARTABN1.
004100 AUTHOR.        C FALCAO.
004200 INSTALLATION.  DEPTO ESTOQUE - CENTRO DE PROCESSAMENTO.
004300 DATE-WRITTEN.  07/21/1995.
004400 DATE-COMPILED.
004500 SECURITY.      CONFIDENCIAL - USO INTERNO.
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
005300            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PED-CAB-FILE   ASSIGN TO PEDCABF
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-FS-PED-CAB.
005900     SELECT LOT-MES-FILE   ASSIGN TO LOTEMSF
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-FS-LOT-MES.
006200     SELECT PED-ITM-FILE   ASSIGN TO PEDITMF
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-FS-PED-ITM.
006500     SELECT CARTPRM-FILE   ASSIGN TO CARTPRMF
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-FS-CARTPRM.
006800*----------------------------------------------------------------*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  PED-CAB-FILE
007300     RECORDING MODE IS F.
007400 COPY PEDCAB01.
007500*
007600 FD  LOT-MES-FILE
007700     RECORDING MODE IS F.
007800 COPY LOTEMS01.
007900*
008000 FD  PED-ITM-FILE
008100     RECORDING MODE IS F.
008200 COPY PEDITM01.
008300*
008400 FD  CARTPRM-FILE
008500     RECORDING MODE IS F.
008600 01  CARTPRM-REGISTRO.
008700     03  PRM-CUTOFF-MINUTOS        PIC 9(05).
008800     03  FILLER                    PIC X(05).
008900*----------------------------------------------------------------*
009000 WORKING-STORAGE SECTION.
009100*----------------------------------------------------------------*
009200* Nome do programa, usado no resumo operacional de fim de job -  *
009300* evita repetir o literal em cada DISPLAY do 9000-EMITE-RESUMO.  *
009400*----------------------------------------------------------------*
009500 77  WS-NOME-PROGRAMA             PIC X(08) VALUE 'CARTABN1'.
009600*----------------------------------------------------------------*
009700 01  WK-CABECALHO.
009800     03  WK-EYECATCHER            PIC X(16)
009900                                   VALUE 'CARTABN1----WS'.
010000     03  WK-FS-HEADER.
010100         05  WS-FS-PED-CAB        PIC X(02).
010200         05  WS-FS-LOT-MES        PIC X(02).
010300         05  WS-FS-PED-ITM        PIC X(02).
010400         05  WS-FS-CARTPRM        PIC X(02).
010500     03  FILLER                   PIC X(12).
010600*----------------------------------------------------------------*
010700*    TABELAS EM MEMORIA (MESMO LAYOUT DE CARTLOT1)               *
010800*----------------------------------------------------------------*
010900 01  T-PED-CAB-TABELA.
011000     03  T-PED-CAB  OCCURS 0500 TIMES
011100                    INDEXED BY IX-PED.
011200         05  T-PED-CAB-NUM-PEDIDO       PIC 9(09).
011300         05  T-PED-CAB-DATA-ABERTURA    PIC 9(08).
011400         05  T-PED-CAB-DATA-HORA-ATUAL  PIC 9(14).
011500         05  T-PED-CAB-DTHR-ATUAL-R
011600                        REDEFINES T-PED-CAB-DATA-HORA-ATUAL.
011700             07  T-PED-CAB-DTHR-ANO     PIC 9(04).
011800             07  T-PED-CAB-DTHR-MES     PIC 9(02).
011900             07  T-PED-CAB-DTHR-DIA     PIC 9(02).
012000             07  T-PED-CAB-DTHR-HORA    PIC 9(02).
012100             07  T-PED-CAB-DTHR-MINUTO  PIC 9(02).
012200             07  T-PED-CAB-DTHR-SEGUNDO PIC 9(02).
012300         05  T-PED-CAB-STATUS-PEDIDO    PIC X(06).
012400         05  T-PED-CAB-IND-RESERVADO    PIC X(01).
012500         05  T-PED-CAB-COD-COMPRADOR    PIC 9(09).
012600         05  FILLER                     PIC X(04).
012700*
012800 01  T-LOT-MESTRE-TABELA.
012900     03  T-LOT-MESTRE OCCURS 1000 TIMES
013000                    INDEXED BY IX-LOT.
013100         05  T-LOT-NUM-LOTE        PIC 9(09).
013200         05  T-LOT-PRECO-UNITARIO  PIC 9(07)V99.
013300         05  T-LOT-QTDE-ATUAL      PIC 9(07).
013400         05  T-LOT-DATA-VENCIMENTO PIC 9(08).
013500         05  FILLER                PIC X(08).
013600*
013700 01  T-PED-ITEM-TABELA.
013800     03  T-PED-ITM OCCURS 2000 TIMES
013900                    INDEXED BY IX-ITM.
014000         05  T-PED-ITM-NUM-PEDIDO       PIC 9(09).
014100         05  T-PED-ITM-NUM-LOTE         PIC 9(09).
014200         05  T-PED-ITM-PRECO-UNIT       PIC 9(07)V99.
014300         05  T-PED-ITM-QUANTIDADE       PIC 9(07).
014400         05  FILLER                     PIC X(06).
014500*----------------------------------------------------------------*
014600 01  WK-CONTADORES.
014700     03  WS-QT-PED-CAB            PIC S9(07) COMP VALUE ZERO.
014800     03  WS-QT-LOT-MESTRE         PIC S9(07) COMP VALUE ZERO.
014900     03  WS-QT-PED-ITM            PIC S9(07) COMP VALUE ZERO.
015000     03  WS-QT-CARRINHOS-EXPIRADOS PIC S9(07) COMP VALUE ZERO.
015100     03  WS-QT-LINHAS-LIBERADAS   PIC S9(07) COMP VALUE ZERO.
015200     03  WS-QT-QTDE-DEVOLVIDA     PIC S9(09) COMP VALUE ZERO.
015300     03  WS-QT-QTDE-DEVOLVIDA-R REDEFINES WS-QT-QTDE-DEVOLVIDA.
015400         05  FILLER               PIC X(04).
015500     03  FILLER                   PIC X(06).
015600*----------------------------------------------------------------*
015700 01  WK-PARAMETRO.
015800     03  WS-CUTOFF-MINUTOS        PIC 9(05) VALUE 00060.
015900     03  FILLER                   PIC X(05).
016000*----------------------------------------------------------------*
016100*    AREA DE DATA/HORA DO SISTEMA E MINUTOS ABSOLUTOS ($P3)      *
016200*----------------------------------------------------------------*
016300 01  WK-DATA-HORA-SISTEMA.
016400     03  WS-DATA-HOJE-AAMMDD      PIC 9(06).
016500     03  WS-DATA-HOJE-R  REDEFINES WS-DATA-HOJE-AAMMDD.
016600         05  WS-DHOJE-AA          PIC 9(02).
016700         05  WS-DHOJE-MM          PIC 9(02).
016800         05  WS-DHOJE-DD          PIC 9(02).
016900     03  WS-DATA-HOJE-CCYYMMDD    PIC 9(08).
017000     03  WS-HORA-AGORA            PIC 9(08).
017100     03  WS-HORA-AGORA-R REDEFINES WS-HORA-AGORA.
017200         05  WS-HAGORA-HH         PIC 9(02).
017300         05  WS-HAGORA-MM         PIC 9(02).
017400         05  WS-HAGORA-SS         PIC 9(02).
017500         05  WS-HAGORA-CC         PIC 9(02).
017600     03  WS-MINUTOS-ABSOLUTOS-HOJE  PIC S9(09) COMP.
017700     03  FILLER                   PIC X(08).
017800*----------------------------------------------------------------*
017900 01  WK-TABELA-DIAS-ACUM.
018000* Dias acumulados antes do 1o dia de cada mes, ano nao bissexto -
018100* usado so para transformar data em numero de dias desde
018200* 01/01/0001, o suficiente para comparar antiguidade de minutos.
018300     03  WS-DIAS-ACUM-MES OCCURS 12 TIMES PIC 9(03)
018400         VALUES ARE 000 031 059 090 120 151 181 212
018500                    243 273 304 334.
018600     03  FILLER                   PIC X(04).
018700*----------------------------------------------------------------*
018800 01  WK-AREA-MINUTOS-ITEM.
018900     03  WS-DIAS-DESDE-EPOCA      PIC S9(09) COMP.
019000     03  WS-MINUTOS-ABSOLUTOS-PED PIC S9(09) COMP.
019100     03  WS-WORK-BISSEXTOS        PIC S9(05) COMP.
019200     03  WS-LOTE-ENCONTRADO       PIC X(01) VALUE 'N'.
019300         88  LOTE-FOI-ENCONTRADO      VALUE 'Y'.
019400     03  FILLER                   PIC X(06).
019500*----------------------------------------------------------------*
019600* Area de comunicacao do conversor DATA/HORA -> MINUTOS          *
019700* ABSOLUTOS ($P3 050603) - como paragrafo nao recebe parametro,  *
019800* o chamador preenche WK-CONV-ENTRADA e le o resultado em        *
019900* WK-CONV-MINUTOS-RESULTADO apos o PERFORM.                      *
020000*----------------------------------------------------------------*
020100 01  WK-CONV-ENTRADA.
020200     03  WK-CONV-DATA-CCYYMMDD    PIC 9(08).
020300     03  WK-CONV-DATA-R  REDEFINES WK-CONV-DATA-CCYYMMDD.
020400         05  WK-CONV-ANO          PIC 9(04).
020500         05  WK-CONV-MES          PIC 9(02).
020600         05  WK-CONV-DIA          PIC 9(02).
020700     03  WK-CONV-HORA             PIC 9(02).
020800     03  WK-CONV-MINUTO           PIC 9(02).
020900     03  WK-CONV-MINUTOS-RESULTADO  PIC S9(09) COMP.
021000     03  FILLER                   PIC X(06).
021100*----------------------------------------------------------------*
021200 LINKAGE SECTION.
021300*----------------------------------------------------------------*
021400*    P R O C E D U R E S                                        *
021500*----------------------------------------------------------------*
021600 PROCEDURE DIVISION.
021700*----------------------------------------------------------------*
021800 0000-MAINLINE.
021900     PERFORM 0100-INICIALIZA THRU 0100-INICIALIZA-EXIT.
022000     PERFORM 3000-VARRE-PEDIDOS-ABANDONADOS
022100        THRU 3000-VARRE-PEDIDOS-ABANDONADOS-EXIT.
022200     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
022300     PERFORM 9000-EMITE-RESUMO THRU 9000-EMITE-RESUMO-EXIT.
022400     STOP RUN.
022500*----------------------------------------------------------------*
022600* Le o cartao de parametro (ponto de corte em minutos), calcula  *
022700* os minutos absolutos de "agora" e carrega as 3 tabelas mestre. *
022800*----------------------------------------------------------------*
022900 0100-INICIALIZA.
023000     PERFORM 0110-LE-PARAMETRO THRU 0110-LE-PARAMETRO-EXIT.
023100     ACCEPT WS-DATA-HOJE-AAMMDD FROM DATE.
023200     IF WS-DHOJE-AA < 50
023300        MOVE 20 TO WS-DATA-HOJE-CCYYMMDD (1:2)
023400     ELSE
023500        MOVE 19 TO WS-DATA-HOJE-CCYYMMDD (1:2)
023600     END-IF.
023700     MOVE WS-DHOJE-AA TO WS-DATA-HOJE-CCYYMMDD (3:2).
023800     MOVE WS-DHOJE-MM TO WS-DATA-HOJE-CCYYMMDD (5:2).
023900     MOVE WS-DHOJE-DD TO WS-DATA-HOJE-CCYYMMDD (7:2).
024000     ACCEPT WS-HORA-AGORA FROM TIME.
024100     MOVE WS-DATA-HOJE-CCYYMMDD TO WK-CONV-DATA-CCYYMMDD.
024200     MOVE WS-HAGORA-HH          TO WK-CONV-HORA.
024300     MOVE WS-HAGORA-MM          TO WK-CONV-MINUTO.
024400     PERFORM 0150-CALCULA-MINUTOS-ABSOLUTOS
024500        THRU 0150-CALCULA-MINUTOS-ABSOLUTOS-EXIT.
024600     MOVE WK-CONV-MINUTOS-RESULTADO TO WS-MINUTOS-ABSOLUTOS-HOJE.
024700     PERFORM 0200-CARREGA-PED-CAB THRU 0200-CARREGA-PED-CAB-EXIT.
024800     PERFORM 0300-CARREGA-LOT-MES THRU 0300-CARREGA-LOT-MES-EXIT.
024900     PERFORM 0400-CARREGA-PED-ITM THRU 0400-CARREGA-PED-ITM-EXIT.
025000 0100-INICIALIZA-EXIT.
025100     EXIT.
025200*----------------------------------------------------------------*
025300* Le o ponto de corte em minutos. Cartao ausente ou em branco    *
025400* mantem o default de 60 minutos ($P1 960904).                   *
025500*----------------------------------------------------------------*
025600 0110-LE-PARAMETRO.
025700     OPEN INPUT CARTPRM-FILE.
025800     IF WS-FS-CARTPRM = '35'
025900        GO TO 0110-LE-PARAMETRO-EXIT
026000     END-IF.
026100     READ CARTPRM-FILE
026200         AT END GO TO 0111-FECHA-PARAMETRO
026300     END-READ.
026400     IF PRM-CUTOFF-MINUTOS > ZERO
026500        MOVE PRM-CUTOFF-MINUTOS TO WS-CUTOFF-MINUTOS
026600     END-IF.
026700 0111-FECHA-PARAMETRO.
026800     CLOSE CARTPRM-FILE.
026900 0110-LE-PARAMETRO-EXIT.
027000     EXIT.
027100*----------------------------------------------------------------*
027200* Converte a data/hora recebida em WK-CONV-ENTRADA para um       *
027300* numero de minutos absolutos desde 01/01/0000, usando a tabela  *
027400* de dias acumulados por mes - nao usa FUNCTION intrinseca.      *
027500* Bissexto apurado de forma simplificada (ANO / 4), suficiente   *
027600* para comparar antiguidade dentro da mesma faixa de anos.       *
027700*----------------------------------------------------------------*
027800 0150-CALCULA-MINUTOS-ABSOLUTOS.
027900     DIVIDE WK-CONV-ANO BY 4 GIVING WS-WORK-BISSEXTOS.
028000     COMPUTE WS-DIAS-DESDE-EPOCA =
028100             (WK-CONV-ANO * 365) + WS-WORK-BISSEXTOS
028200           + WS-DIAS-ACUM-MES (WK-CONV-MES) + WK-CONV-DIA.
028300     IF (WK-CONV-ANO / 4) * 4 = WK-CONV-ANO
028400        AND WK-CONV-MES > 2
028500        ADD 1 TO WS-DIAS-DESDE-EPOCA
028600     END-IF.
028700     COMPUTE WK-CONV-MINUTOS-RESULTADO =
028800             (WS-DIAS-DESDE-EPOCA * 1440)
028900           + (WK-CONV-HORA * 60) + WK-CONV-MINUTO.
029000 0150-CALCULA-MINUTOS-ABSOLUTOS-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------*
029300* Carrega PURCHASE-ORDER-FILE inteiro para a tabela T-PED-CAB.   *
029400*----------------------------------------------------------------*
029500 0200-CARREGA-PED-CAB.
029600     OPEN INPUT PED-CAB-FILE.
029700     IF WS-FS-PED-CAB = '35'
029800        GO TO 0200-CARREGA-PED-CAB-EXIT
029900     END-IF.
030000     SET IX-PED TO 1.
030100 0210-LE-PED-CAB.
030200* Le sequencialmente ate AT END, acumulando WS-QT-PED-CAB.
030300     READ PED-CAB-FILE INTO T-PED-CAB (IX-PED)
030400         AT END GO TO 0200-FIM-PED-CAB
030500     END-READ.
030600     ADD 1 TO WS-QT-PED-CAB.
030700     SET IX-PED UP BY 1.
030800     GO TO 0210-LE-PED-CAB.
030900 0200-FIM-PED-CAB.
031000     CLOSE PED-CAB-FILE.
031100 0200-CARREGA-PED-CAB-EXIT.
031200     EXIT.
031300*----------------------------------------------------------------*
031400* Carrega BATCH-FILE inteiro para a tabela T-LOT-MESTRE.         *
031500*----------------------------------------------------------------*
031600 0300-CARREGA-LOT-MES.
031700     OPEN INPUT LOT-MES-FILE.
031800     IF WS-FS-LOT-MES = '35'
031900        GO TO 0300-CARREGA-LOT-MES-EXIT
032000     END-IF.
032100     SET IX-LOT TO 1.
032200 0310-LE-LOT-MES.
032300* Le sequencialmente ate AT END, acumulando WS-QT-LOT-MESTRE.
032400     READ LOT-MES-FILE INTO T-LOT-MESTRE (IX-LOT)
032500         AT END GO TO 0300-FIM-LOT-MES
032600     END-READ.
032700     ADD 1 TO WS-QT-LOT-MESTRE.
032800     SET IX-LOT UP BY 1.
032900     GO TO 0310-LE-LOT-MES.
033000 0300-FIM-LOT-MES.
033100     CLOSE LOT-MES-FILE.
033200 0300-CARREGA-LOT-MES-EXIT.
033300     EXIT.
033400*----------------------------------------------------------------*
033500* Carrega BATCH-PURCHASE-ORDER-FILE inteiro para T-PED-ITM.      *
033600*----------------------------------------------------------------*
033700 0400-CARREGA-PED-ITM.
033800     OPEN INPUT PED-ITM-FILE.
033900     IF WS-FS-PED-ITM = '35'
034000        GO TO 0400-CARREGA-PED-ITM-EXIT
034100     END-IF.
034200     SET IX-ITM TO 1.
034300 0410-LE-PED-ITM.
034400* Le sequencialmente ate AT END, acumulando WS-QT-PED-ITM.
034500     READ PED-ITM-FILE INTO T-PED-ITM (IX-ITM)
034600         AT END GO TO 0400-FIM-PED-ITM
034700     END-READ.
034800     ADD 1 TO WS-QT-PED-ITM.
034900     SET IX-ITM UP BY 1.
035000     GO TO 0410-LE-PED-ITM.
035100 0400-FIM-PED-ITM.
035200     CLOSE PED-ITM-FILE.
035300 0400-CARREGA-PED-ITM-EXIT.
035400     EXIT.
035500*----------------------------------------------------------------*
035600* Percorre os carrinhos OPENED procurando os que estejam mais    *
035700* antigos que o ponto de corte - devolve estoque, remove linhas  *
035800* e marca o carrinho como excluido (NUM-PEDIDO = ZERO).          *
035900*----------------------------------------------------------------*
036000 3000-VARRE-PEDIDOS-ABANDONADOS.
036100     SET IX-PED TO 1.
036200* Varredura sequencial de T-PED-CAB - nao ha indice por status,
036300* e a tabela eh pequena o bastante para nao justificar um.
036400 3001-PROCURA-PEDIDO-ABERTO.
036500     IF IX-PED > WS-QT-PED-CAB
036600        GO TO 3000-VARRE-PEDIDOS-ABANDONADOS-EXIT
036700     END-IF.
036800* So avalia carrinho OPENED e ainda existente na tabela - um
036900* carrinho ja expirado por este mesmo job fica com NUM-PEDIDO
037000* ZERO e nao passa aqui de novo.
037100     IF T-PED-CAB-NUM-PEDIDO (IX-PED) NOT = ZERO
037200        AND T-PED-CAB-STATUS-PEDIDO (IX-PED) = 'OPENED'
037300        PERFORM 3100-CALCULA-IDADE-PEDIDO
037400           THRU 3100-CALCULA-IDADE-PEDIDO-EXIT
037500* WS-MINUTOS-ABSOLUTOS-PED ja inclui o ponto de corte somado
037600* em 3100 - comparar contra "agora" equivale a testar
037700* "ultima atualizacao + corte < agora".
037800        IF WS-MINUTOS-ABSOLUTOS-PED < WS-MINUTOS-ABSOLUTOS-HOJE
037900           PERFORM 3200-EXPIRA-PEDIDO
038000              THRU 3200-EXPIRA-PEDIDO-EXIT
038100        END-IF
038200     END-IF.
038300     SET IX-PED UP BY 1.
038400     GO TO 3001-PROCURA-PEDIDO-ABERTO.
038500 3000-VARRE-PEDIDOS-ABANDONADOS-EXIT.
038600     EXIT.
038700*----------------------------------------------------------------*
038800* Calcula os minutos absolutos da ultima atualizacao do carrinho *
038900* corrente e subtrai o ponto de corte, para comparar com "agora".*
039000*----------------------------------------------------------------*
039100 3100-CALCULA-IDADE-PEDIDO.
039200     MOVE T-PED-CAB-DTHR-ANO (IX-PED)  TO WK-CONV-ANO.
039300     MOVE T-PED-CAB-DTHR-MES (IX-PED)  TO WK-CONV-MES.
039400     MOVE T-PED-CAB-DTHR-DIA (IX-PED)  TO WK-CONV-DIA.
039500     MOVE T-PED-CAB-DTHR-HORA (IX-PED)   TO WK-CONV-HORA.
039600     MOVE T-PED-CAB-DTHR-MINUTO (IX-PED) TO WK-CONV-MINUTO.
039700     PERFORM 0150-CALCULA-MINUTOS-ABSOLUTOS
039800        THRU 0150-CALCULA-MINUTOS-ABSOLUTOS-EXIT.
039900     MOVE WK-CONV-MINUTOS-RESULTADO TO WS-MINUTOS-ABSOLUTOS-PED.
040000     ADD WS-CUTOFF-MINUTOS TO WS-MINUTOS-ABSOLUTOS-PED.
040100 3100-CALCULA-IDADE-PEDIDO-EXIT.
040200     EXIT.
040300*----------------------------------------------------------------*
040400* Devolve ao lote a quantidade de cada linha do carrinho, apaga  *
040500* as linhas e apaga o cabecalho do carrinho expirado.            *
040600*----------------------------------------------------------------*
040700 3200-EXPIRA-PEDIDO.
040800     SET IX-ITM TO 1.
040900* Percorre TODAS as linhas (nao ha indice por pedido) liberando
041000* a quantidade de cada linha do carrinho expirado.
041100 3201-PROCURA-ITEM-DO-PEDIDO.
041200     IF IX-ITM > WS-QT-PED-ITM
041300        GO TO 3202-FECHA-EXPIRACAO
041400     END-IF.
041500     IF T-PED-ITM-NUM-PEDIDO (IX-ITM)
041600          = T-PED-CAB-NUM-PEDIDO (IX-PED)
041700        PERFORM 3400-DEVOLVE-QTDE-LOTE
041800           THRU 3400-DEVOLVE-QTDE-LOTE-EXIT
041900        MOVE ZERO TO T-PED-ITM-NUM-PEDIDO (IX-ITM)
042000        ADD 1 TO WS-QT-LINHAS-LIBERADAS
042100     END-IF.
042200     SET IX-ITM UP BY 1.
042300     GO TO 3201-PROCURA-ITEM-DO-PEDIDO.
042400* Marca o cabecalho como excluido - eh descartado na
042500* regravacao final em 8100-REGRAVA-PED-CAB.
042600 3202-FECHA-EXPIRACAO.
042700     MOVE ZERO TO T-PED-CAB-NUM-PEDIDO (IX-PED).
042800     ADD 1 TO WS-QT-CARRINHOS-EXPIRADOS.
042900 3200-EXPIRA-PEDIDO-EXIT.
043000     EXIT.
043100*----------------------------------------------------------------*
043200* Soma a quantidade da linha corrente de volta ao lote, se o     *
043300* lote ainda existir na tabela mestre.                           *
043400*----------------------------------------------------------------*
043500 3400-DEVOLVE-QTDE-LOTE.
043600     MOVE 'N' TO WS-LOTE-ENCONTRADO.
043700     SET IX-LOT TO 1.
043800* Varredura sequencial pelo lote da linha liberada - tabela
043900* pequena (1000 entradas), nao justifica indice adicional.
044000 3401-PROCURA-LOTE.
044100     IF IX-LOT > WS-QT-LOT-MESTRE
044200        GO TO 3400-DEVOLVE-QTDE-LOTE-EXIT
044300     END-IF.
044400     IF T-LOT-NUM-LOTE (IX-LOT) = T-PED-ITM-NUM-LOTE (IX-ITM)
044500        ADD T-PED-ITM-QUANTIDADE (IX-ITM)
044600            TO T-LOT-QTDE-ATUAL (IX-LOT)
044700        ADD T-PED-ITM-QUANTIDADE (IX-ITM)
044800            TO WS-QT-QTDE-DEVOLVIDA
044900        MOVE 'Y' TO WS-LOTE-ENCONTRADO
045000        GO TO 3400-DEVOLVE-QTDE-LOTE-EXIT
045100     END-IF.
045200     SET IX-LOT UP BY 1.
045300     GO TO 3401-PROCURA-LOTE.
045400 3400-DEVOLVE-QTDE-LOTE-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------*
045700* Fecha a entrada e regrava as 3 tabelas mestre por inteiro,     *
045800* descartando os carrinhos e linhas marcados como excluidos.     *
045900*----------------------------------------------------------------*
046000 8000-FINALIZA.
046100     PERFORM 8100-REGRAVA-PED-CAB THRU 8100-REGRAVA-PED-CAB-EXIT.
046200     PERFORM 8200-REGRAVA-LOT-MES THRU 8200-REGRAVA-LOT-MES-EXIT.
046300     PERFORM 8300-REGRAVA-PED-ITM THRU 8300-REGRAVA-PED-ITM-EXIT.
046400 8000-FINALIZA-EXIT.
046500     EXIT.
046600*----------------------------------------------------------------*
046700* Regrava PURCHASE-ORDER-FILE com o conteudo final de T-PED-CAB -
046800* carrinhos marcados como excluidos em 3202-FECHA-EXPIRACAO
046900* (NUM-PEDIDO = ZERO) sao descartados, nao voltam ao arquivo.
047000*----------------------------------------------------------------*
047100 8100-REGRAVA-PED-CAB.
047200     OPEN OUTPUT PED-CAB-FILE.
047300     SET IX-PED TO 1.
047400* So regrava entradas realmente utilizadas da tabela.
047500 8101-GRAVA-PED-CAB.
047600     IF IX-PED > WS-QT-PED-CAB
047700        GO TO 8100-FIM-PED-CAB
047800     END-IF.
047900     IF T-PED-CAB-NUM-PEDIDO (IX-PED) NOT = ZERO
048000        WRITE PED-CAB-FILE FROM T-PED-CAB (IX-PED)
048100     END-IF.
048200     SET IX-PED UP BY 1.
048300     GO TO 8101-GRAVA-PED-CAB.
048400 8100-FIM-PED-CAB.
048500     CLOSE PED-CAB-FILE.
048600 8100-REGRAVA-PED-CAB-EXIT.
048700     EXIT.
048800*----------------------------------------------------------------*
048900* Regrava BATCH-FILE com as quantidades de T-LOT-MESTRE -
049000* ja incluindo o estoque devolvido pelos carrinhos expirados.
049100*----------------------------------------------------------------*
049200 8200-REGRAVA-LOT-MES.
049300     OPEN OUTPUT LOT-MES-FILE.
049400     SET IX-LOT TO 1.
049500* Tabela inteira eh regravada - nenhum lote eh excluido aqui,
049600* este job so move quantidade entre lote e carrinho.
049700 8201-GRAVA-LOT-MES.
049800     IF IX-LOT > WS-QT-LOT-MESTRE
049900        GO TO 8200-FIM-LOT-MES
050000     END-IF.
050100     WRITE LOT-MES-FILE FROM T-LOT-MESTRE (IX-LOT).
050200     SET IX-LOT UP BY 1.
050300     GO TO 8201-GRAVA-LOT-MES.
050400 8200-FIM-LOT-MES.
050500     CLOSE LOT-MES-FILE.
050600 8200-REGRAVA-LOT-MES-EXIT.
050700     EXIT.
050800*----------------------------------------------------------------*
050900* Regrava BATCH-PURCHASE-ORDER-FILE com as linhas finais de
051000* T-PED-ITM - linhas liberadas em 3200-EXPIRA-PEDIDO
051100* (NUM-PEDIDO = ZERO) sao descartadas da mesma forma que em
051200* 8100-REGRAVA-PED-CAB.
051300*----------------------------------------------------------------*
051400 8300-REGRAVA-PED-ITM.
051500     OPEN OUTPUT PED-ITM-FILE.
051600     SET IX-ITM TO 1.
051700* So regrava entradas realmente utilizadas da tabela.
051800 8301-GRAVA-PED-ITM.
051900     IF IX-ITM > WS-QT-PED-ITM
052000        GO TO 8300-FIM-PED-ITM
052100     END-IF.
052200     IF T-PED-ITM-NUM-PEDIDO (IX-ITM) NOT = ZERO
052300        WRITE PED-ITM-FILE FROM T-PED-ITM (IX-ITM)
052400     END-IF.
052500     SET IX-ITM UP BY 1.
052600     GO TO 8301-GRAVA-PED-ITM.
052700 8300-FIM-PED-ITM.
052800     CLOSE PED-ITM-FILE.
052900 8300-REGRAVA-PED-ITM-EXIT.
053000     EXIT.
053100*----------------------------------------------------------------*
053200* Emite o resumo operacional do job para o log do sistema.       *
053300*----------------------------------------------------------------*
053400 9000-EMITE-RESUMO.
053500     DISPLAY WS-NOME-PROGRAMA ' - PONTO DE CORTE (MIN) ..: '
053600             WS-CUTOFF-MINUTOS.
053700     DISPLAY WS-NOME-PROGRAMA ' - CARRINHOS EXPIRADOS ....: '
053800             WS-QT-CARRINHOS-EXPIRADOS.
053900     DISPLAY WS-NOME-PROGRAMA ' - LINHAS LIBERADAS ........: '
054000             WS-QT-LINHAS-LIBERADAS.
054100     DISPLAY WS-NOME-PROGRAMA ' - QUANTIDADE DEVOLVIDA ....: '
054200             WS-QT-QTDE-DEVOLVIDA.
054300 9000-EMITE-RESUMO-EXIT.
054400     EXIT.
