000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = PEDCAB01                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Layout do arquivo mestre de CARRINHOS     *
000600*                     (cabecalho do pedido) do sistema CART     *
000700*                                                               *
000800*  Copiado por CARTLOT1 e CARTABN1 - NAO COMPILAR ISOLADO       *
000900*                                                               *
001000*-------------------------------------------------------------  *
001100*                                                               *
001200*  FUNCAO =                                                     *
001300*  Um registro por carrinho aberto ou encerrado. O arquivo      *
001400*  PURCHASE-ORDER-FILE eh lido integralmente para a tabela      *
001500*  T-PED-CAB no inicio do job e regravado por inteiro no fim.   *
001600*  Nao ha suporte a arquivo indexado (KSDS) neste ambiente,     *
001700*  por isso a chave PED-NUM-PEDIDO eh pesquisada com            *
001800*  SEARCH ALL sobre a tabela em memoria.                        *
001900*                                                               *
002000*-------------------------------------------------------------  *
002100*                                                               *
002200*  CHANGE ACTIVITY :                                            *
002300*                                                               *
002400*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
002500* $D0= I04821  100 870923 RMSILV  : BASE - LAYOUT DO CARRINHO   *
002600* $P1= D05102  110 881114 RMSILV  : INCLUIDO IS-RESERVED        *
002700* $P2= D07733  140 930308 JNFARI  : AJUSTE FILLER FINAL 4 BYTES *
002800* $Y2= Y2K014  300 990219 MHCOST  : EXPANSAO DATA PARA CCYYMMDD *
002900* $P3= R18840  410 020514 MHCOST  : REVISAO COMENTARIOS COBOL85 *
003000* $P4= R23011  470 080916 PBSOUZ  : INCLUIDO BLOCO DE FILIAL E  *
003100*                                    AUDITORIA (INCLUSAO/ULTIMA *
003200*                                    MANUTENCAO)                *
003300* $P5= R23512  480 091203 PBSOUZ  : INCLUIDO CANAL DE ORIGEM E  *
003400*                                    TERMINAL, A PEDIDO DA      *
003500*                                    AUDITORIA DE SISTEMAS      *
003600*                                                               *
003700*****************************************************************
003800*----------------------------------------------------------------*
003900*    D E S C R I C A O   D O S   C A M P O S                     *
004000*----------------------------------------------------------------*
004100*** CAMPO                  | DESCRICAO                          ***
004200*-------------------------+------------------------------------***
004300*** PED-NUM-PEDIDO         | CHAVE - IDENTIFICADOR DO CARRINHO  ***
004400*** PED-DATA-ABERTURA      | DATA DE ABERTURA (CCYYMMDD)        ***
004500*** PED-DATA-HORA-ATUAL    | DATA/HORA DA ULTIMA ATUALIZACAO    ***
004600*** PED-STATUS-PEDIDO      | 'OPENED' OU 'CLOSED'               ***
004700*** PED-IND-RESERVADO      | 'Y'/'N' - ITENS JA RESERVADOS      ***
004800*** PED-COD-COMPRADOR      | IDENTIFICADOR DO COMPRADOR         ***
004900*** PED-FILIAL             | FILIAL/CENTRO DE ESTOQUE DO PEDIDO ***
005000*** PED-AUDITORIA          | BLOCO DE AUDITORIA ($P4)           ***
005100*** PED-CANAL-ORIGEM       | CANAL QUE GEROU A REQUISICAO ($P5) ***
005200*----------------------------------------------------------------*
005300 01  PED-CABECALHO.
005400     03  PED-NUM-PEDIDO            PIC 9(09).
005500     03  PED-DATA-ABERTURA         PIC 9(08).
005600     03  PED-DATA-HORA-ATUAL       PIC 9(14).
005700     03  PED-DTHR-ATUAL-R  REDEFINES PED-DATA-HORA-ATUAL.
005800         05  PED-DTHR-ANO          PIC 9(04).
005900         05  PED-DTHR-MES          PIC 9(02).
006000         05  PED-DTHR-DIA          PIC 9(02).
006100         05  PED-DTHR-HORA         PIC 9(02).
006200         05  PED-DTHR-MINUTO       PIC 9(02).
006300         05  PED-DTHR-SEGUNDO      PIC 9(02).
006400     03  PED-STATUS-PEDIDO         PIC X(06).
006500         88  PED-ABERTO                VALUE 'OPENED'.
006600         88  PED-ENCERRADO              VALUE 'CLOSED'.
006700     03  PED-IND-RESERVADO         PIC X(01).
006800         88  PED-RESERVADO              VALUE 'Y'.
006900         88  PED-NAO-RESERVADO          VALUE 'N'.
007000     03  PED-COD-COMPRADOR         PIC 9(09).
007100*----------------------------------------------------------------*
007200*    BLOCO DE FILIAL / CENTRO DE ESTOQUE ($P4)                   *
007300*----------------------------------------------------------------*
007400     03  PED-FILIAL                PIC 9(04).
007500     03  PED-FILIAL-R      REDEFINES PED-FILIAL.
007600         05  PED-FILIAL-REGIAO     PIC 9(02).
007700         05  PED-FILIAL-SEQ        PIC 9(02).
007800*----------------------------------------------------------------*
007900*    BLOCO DE AUDITORIA - INCLUSAO E ULTIMA MANUTENCAO ($P4)     *
008000*----------------------------------------------------------------*
008100     03  PED-AUDITORIA.
008200         05  PED-COD-USU-INCLUSAO  PIC X(08).
008300         05  PED-COD-USU-ULT-MANUT PIC X(08).
008400         05  PED-DATA-ULT-MANUT    PIC 9(08).
008500         05  PED-DTULT-MANUT-R REDEFINES PED-DATA-ULT-MANUT.
008600             07  PED-DTULT-ANO     PIC 9(04).
008700             07  PED-DTULT-MES     PIC 9(02).
008800             07  PED-DTULT-DIA     PIC 9(02).
008900         05  PED-HORA-ULT-MANUT    PIC 9(06).
009000         05  PED-QT-MANUTENCOES    PIC 9(05).
009100*----------------------------------------------------------------*
009200*    BLOCO DE CANAL DE ORIGEM DA REQUISICAO ($P5)                *
009300*----------------------------------------------------------------*
009400     03  PED-CANAL-ORIGEM          PIC X(01).
009500         88  PED-CANAL-WEB              VALUE 'W'.
009600         88  PED-CANAL-APP-MOBILE       VALUE 'A'.
009700         88  PED-CANAL-LOJA-FISICA      VALUE 'L'.
009800         88  PED-CANAL-DESCONHECIDO     VALUE 'Z'.
009900     03  PED-COD-TERMINAL           PIC X(08).
010000     03  FILLER                     PIC X(20).
010100*----------------------------------------------------------------*
010200*    COMPRIMENTO TOTAL DO REGISTRO = 115 BYTES (95 UTEIS + 20    *
010300*    RESERVADOS PARA EXPANSAO FUTURA)                            *
010400*----------------------------------------------------------------*
