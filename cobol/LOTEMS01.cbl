000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = LOTEMS01                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Layout do arquivo mestre de LOTES de      *
000600*                     produto perecivel (estoque) do sistema    *
000700*                     CART                                      *
000800*                                                               *
000900*  Copiado por CARTLOT1 e CARTABN1 - NAO COMPILAR ISOLADO       *
001000*                                                               *
001100*-------------------------------------------------------------  *
001200*                                                               *
001300*  FUNCAO =                                                     *
001400*  Um registro por lote de estoque. BATCH-FILE eh carregado     *
001500*  integralmente para a tabela T-LOT-MESTRE, indexada por       *
001600*  LOT-NUM-LOTE, para consulta e atualizacao de quantidade em   *
001700*  memoria; regravado por inteiro no fim do job.                *
001800*                                                               *
001900*-------------------------------------------------------------  *
002000*                                                               *
002100*  CHANGE ACTIVITY :                                            *
002200*                                                               *
002300*  PN= REASON  REL YYMMDD HDXXIII : REMARKS                     *
002400* $D0= I04822  100 870923 RMSILV  : BASE - LAYOUT DO LOTE       *
002500* $P1= D06290  120 891003 JNFARI  : PRODUCT-PRICE COM 2 DECIMAIS*
002600* $P2= D07734  140 930308 JNFARI  : DUE-DATE PASSA A CCYYMMDD   *
002700* $Y2= Y2K015  300 990219 MHCOST  : JANELA DE SECULO - DUE-DATE *
002800* $P3= R19102  420 030711 VASQRZ  : FEFO - QUEBRA DE LOTES IGUAL*
002900* $P4= R23013  470 080916 PBSOUZ  : INCLUIDO CODIGO DE PRODUTO E*
003000*                                    FORNECEDOR (PEDIDO ESTOQUE)*
003100* $P5= R23513  480 091203 PBSOUZ  : BLOCO DE ORIGEM DO LOTE E   *
003200*                                    SITUACAO DE BLOQUEIO       *
003300*                                                               *
003400*****************************************************************
003500*----------------------------------------------------------------*
003600*    D E S C R I C A O   D O S   C A M P O S                     *
003700*----------------------------------------------------------------*
003800*** CAMPO                  | DESCRICAO                          ***
003900*-------------------------+------------------------------------***
004000*** LOT-NUM-LOTE           | CHAVE - IDENTIFICADOR DO LOTE      ***
004100*** LOT-PRECO-UNITARIO     | PRECO UNITARIO DO PRODUTO NO LOTE  ***
004200*** LOT-QTDE-ATUAL         | QUANTIDADE DISPONIVEL NO LOTE      ***
004300*** LOT-DATA-VENCIMENTO    | DATA DE VENCIMENTO (CCYYMMDD)      ***
004400*** LOT-COD-PRODUTO        | PRODUTO PERECIVEL DO LOTE ($P4)    ***
004500*** LOT-COD-FORNECEDOR     | FORNECEDOR DE ORIGEM ($P4)         ***
004600*** LOT-ORIGEM             | BLOCO DE ORIGEM/BLOQUEIO ($P5)     ***
004700*----------------------------------------------------------------*
004800 01  LOT-MESTRE.
004900     03  LOT-NUM-LOTE              PIC 9(09).
005000     03  LOT-PRECO-UNITARIO        PIC 9(07)V99.
005100     03  LOT-QTDE-ATUAL            PIC 9(07).
005200     03  LOT-DATA-VENCIMENTO       PIC 9(08).
005300     03  LOT-VENCTO-R      REDEFINES LOT-DATA-VENCIMENTO.
005400         05  LOT-VENCTO-ANO        PIC 9(04).
005500         05  LOT-VENCTO-MES        PIC 9(02).
005600         05  LOT-VENCTO-DIA        PIC 9(02).
005700*----------------------------------------------------------------*
005800*    BLOCO DE IDENTIFICACAO DE PRODUTO/FORNECEDOR ($P4)          *
005900*----------------------------------------------------------------*
006000     03  LOT-COD-PRODUTO           PIC 9(08).
006100     03  LOT-COD-FORNECEDOR        PIC 9(06).
006200     03  LOT-DESCR-PRODUTO         PIC X(20).
006300*----------------------------------------------------------------*
006400*    BLOCO DE ORIGEM DO LOTE E SITUACAO DE BLOQUEIO ($P5)        *
006500*----------------------------------------------------------------*
006600     03  LOT-ORIGEM.
006700         05  LOT-COD-DEPOSITO      PIC 9(04).
006800         05  LOT-DATA-RECEBIMENTO  PIC 9(08).
006900         05  LOT-IND-SITUACAO      PIC X(01).
007000             88  LOT-SITUACAO-LIBERADO   VALUE 'L'.
007100             88  LOT-SITUACAO-BLOQUEADO   VALUE 'B'.
007200             88  LOT-SITUACAO-QUARENTENA  VALUE 'Q'.
007300         05  LOT-COD-USU-ULT-MANUT PIC X(08).
007400     03  FILLER                    PIC X(08).
007500*----------------------------------------------------------------*
007600*    COMPRIMENTO TOTAL DO REGISTRO = 96 BYTES (88 UTEIS + 8      *
007700*    RESERVADOS PARA EXPANSAO FUTURA)                            *
007800*----------------------------------------------------------------*
